000100********************************************
000110*                                          *
000120*  Record Definition For CD Stats Table    *
000130*   (One Entry Per Data Column)            *
000140********************************************
000150*  Working storage only, built up as the run reads records and
000160*  printed out by cd020 at end of job.  Same shaped idiom as the
000170*  QTD/YTD blocks on PY-History-Record - a repeating group of
000180*  accumulators, one group per thing being counted.
000190*
000200* 14/01/26 cjb - Created, 8 columns (Email .. Middlename).
000210* 22/01/26 cjb - Example table widened 10 to 25 occurrences to
000220*                match the report's "up to 25 examples" rule.
000230*
000240 01  CD-Stats-Table.
000250     03  CD-Stat-Entry  occurs 8.
000260         05  CD-Stat-Col-Name      pic x(12).
000270         05  CD-Stat-Changed-Cnt   pic 9(9) comp.
000280         05  CD-Stat-Cleared-Cnt   pic 9(9) comp.
000290         05  CD-Stat-Init-Emp-Cnt  pic 9(9) comp.
000300         05  CD-Stat-Example-Cnt   pic 99   comp.
000310         05  CD-Stat-Example  occurs 25.
000320             07  CD-Stat-Ex-Row    pic 9(9) comp.
000330             07  CD-Stat-Ex-Before pic x(40).
000340             07  CD-Stat-Ex-After  pic x(40).
000350             07  CD-Stat-Ex-Note   pic x(10).
000360*
000370 01  CD-Stats-Flat redefines CD-Stats-Table
000380                             pic x(19008).
000390*       whole-table image, used to zeroize/init the table in one
000400*       move of low-values/spaces at start of run - see cd010
000410*       paragraph AA015-Init-Stats.
000420*
