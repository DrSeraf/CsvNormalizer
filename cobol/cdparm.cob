000100********************************************
000110*                                          *
000120*  Record Definition For CD Param Block    *
000130*   (Compile-Time Cleansing Profile)       *
000140********************************************
000150*  Working storage only - not a file record. Fixed at compile
000160*  time, same as the rest of ACAS treats house-keeping params
000170*  that do not (yet) warrant their own parameter file.
000180*
000190* 12/01/26 cjb - Created.
000200* 20/01/26 cjb - Added Cd-Parm-Col-Title table for the report
000210*                section headings (email, phone etc).
000220* 03/02/26 cjb - CD011 Pfx window widened to 1-4, was fixed at 4.
000230*
000240 01  CD-Parm-Block.
000250     03  CD-Parm-Rules.
000260         05  CD-Parm-Min-Letters      pic 99  comp value 3.
000270         05  CD-Parm-Pivot-Year       pic 99  comp value 25.
000280         05  CD-Parm-Phone-Min-Len    pic 99  comp value 9.
000290         05  CD-Parm-Phone-Max-Len    pic 99  comp value 13.
000300         05  CD-Parm-Pfx-Min-Len      pic 99  comp value 1.
000310         05  CD-Parm-Pfx-Max-Len      pic 99  comp value 4.
000320         05  CD-Parm-Min-Length       pic 99  comp value 3.
000330*
000340*   Row filter keeps a record only when more than one of the
000350*   five columns below is populated.
000360*
000370     03  CD-Parm-Filter.
000380         05  CD-Parm-Filter-Enabled   pic x   value "Y".
000390         05  CD-Parm-Filter-Sub-Cnt   pic 9   comp value 5.
000400         05  CD-Parm-Filter-Sub-A.
000410             07  filler   pic x(12)  value "EMAIL".
000420             07  filler   pic x(12)  value "PHONE".
000430             07  filler   pic x(12)  value "IP_ADDRESS".
000440             07  filler   pic x(12)  value "LASTNAME".
000450             07  filler   pic x(12)  value "FIRSTNAME".
000460             07  filler   pic x(12)  value spaces.
000470             07  filler   pic x(12)  value spaces.
000480             07  filler   pic x(12)  value spaces.
000490         05  filler  redefines CD-Parm-Filter-Sub-A.
000500             07  CD-Parm-Filter-Sub-Tab
000510                          pic x(12)  occurs 8.
000520*
000530*   Dedup key is Email; duplicates merge Phone, Lastname and
000540*   Firstname into the retained record, semicolon joined.
000550*
000560     03  CD-Parm-Dedup.
000570         05  CD-Parm-Dedup-Enabled    pic x   value "Y".
000580         05  CD-Parm-Dedup-Key-Name   pic x(12) value "EMAIL".
000590         05  CD-Parm-Dedup-Mrg-Cnt    pic 9   comp value 3.
000600         05  CD-Parm-Dedup-Mrg-A.
000610             07  filler   pic x(12)  value "PHONE".
000620             07  filler   pic x(12)  value "LASTNAME".
000630             07  filler   pic x(12)  value "FIRSTNAME".
000640             07  filler   pic x(12)  value spaces.
000650             07  filler   pic x(12)  value spaces.
000660             07  filler   pic x(12)  value spaces.
000670             07  filler   pic x(12)  value spaces.
000680             07  filler   pic x(12)  value spaces.
000690         05  filler  redefines CD-Parm-Dedup-Mrg-A.
000700             07  CD-Parm-Dedup-Mrg-Tab
000710                          pic x(12)  occurs 8.
000720*
000730*   Report section titles - internal column id to business name.
000740*
000750     03  CD-Parm-Col-Title-A.
000760         05  filler   pic x(12)  value "EMAIL".
000770         05  filler   pic x(20)  value "POCHTA/EMAIL".
000780         05  filler   pic x(12)  value "PHONE".
000790         05  filler   pic x(20)  value "PHONE".
000800         05  filler   pic x(12)  value "PHONE_PFX".
000810         05  filler   pic x(20)  value "COUNTRY CODE".
000820         05  filler   pic x(12)  value "BIRTHDATE".
000830         05  filler   pic x(20)  value "BIRTH DATE".
000840         05  filler   pic x(12)  value "IP_ADDRESS".
000850         05  filler   pic x(20)  value "IP ADDRESS".
000860         05  filler   pic x(12)  value "LASTNAME".
000870         05  filler   pic x(20)  value "LAST NAME".
000880         05  filler   pic x(12)  value "FIRSTNAME".
000890         05  filler   pic x(20)  value "FIRST NAME".
000900         05  filler   pic x(12)  value "MIDDLENAME".
000910         05  filler   pic x(20)  value "MIDDLE NAME".
000920     03  filler  redefines CD-Parm-Col-Title-A.
000930         05  CD-Parm-Col-Title  occurs 8.
000940             07  CD-Parm-Col-Name    pic x(12).
000950             07  CD-Parm-Col-Disp    pic x(20).
000960*
000970     03  filler                       pic x(40).
000980*       expansion.
000990*
