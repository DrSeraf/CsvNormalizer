000100*****************************************************************
000110*                                                               *
000120*                 Contact Data Cleansing                        *
000130*            Pipeline Runner - Read, Normalize,                 *
000140*              Filter, Dedup/Merge And Write                    *
000150*                                                               *
000160*****************************************************************
000170*
000180  identification          division.
000190*================================
000200*
000210       program-id.       cd010.
000220       author.           V B Coen.
000230       installation.     Applewood Computers.
000240       date-written.     14/03/1989.
000250       date-compiled.
000260       security.         Copyright (C) 1989 - 2026 & later,
000270                        Vincent Bryan Coen.  Distributed under
000280                        the GNU General Public License.  See the
000290                        file COPYING for details.
000300***
000310*    Remarks.           Batch cleansing run over the incoming
000320*                       contact data file.  Applies a fixed chain
000330*                       of field rules to each column, optionally
000340*                       drops thin rows, optionally dedups and
000350*                       merges on one key column, writes the
000360*                       survivors and calls cd020 for the report.
000370***
000380*    Version.           See Prog-Name in WS.
000390***
000400*    Called Modules.
000410*                       cd020.  Normalization report writer.
000420***
000430*    Functions Used:
000440*                       None.  No intrinsic functions - see CZ
000450*                       and CY paragraphs for trim/case/tally
000460*                       done the long way, same as the rest of
000470*                       ACAS did before FUNCTION was trusted.
000480***
000490*    Files used :
000500*                       cdin.     Input contact data, line seq.
000510*                       cdout.    Output contact data, line seq.
000520*                       cddupe.   Dedup/merge work store, indexed.
000530***
000540*    Error messages used.
000550* Program specific:
000560*                       CD001 - CD006.
000570***
000580* Changes:
000590* 14/03/89 vbc - 1.0.00 Created - batch contact file validator
000600*                       for the old member-address clean-up job.
000610* 02/09/91 vbc -    .01 UK/USA date format switch added, see the
000620*                       old zz070 date conversion paragraph.
000630* 11/05/94 vbc -    .02 Name fields widened to 20, was 15 - too
000640*                       tight for double-barrelled surnames.
000650* 19/01/99 vbc -    .03 Y2K - 2-digit year pivot added ahead of
000660*                       the century roll-over.
000670* 11/01/26 cjb - 2.0.00 Rewritten wholesale as the CD (Contact
000680*                       Data) cleansing batch per the new
000690*                       normalization spec - old validator logic
000700*                       replaced throughout.
000710* 19/01/26 cjb -    .01 Added Cd-Record-Image redefines usage for
000720*                       the whole-line move on read/write.
000730* 26/01/26 cjb -    .02 Name rule wired for Lastname, Firstname
000740*                       and Middlename via the shared body para.
000750* 03/02/26 cjb -    .03 Phone rule shared between Phone and
000760*                       Phone-Pfx, narrower window on the prefix.
000770* 09/02/26 vbc -    .04 Birthdate digit-group split fixed for the
000780*                       8-digit all-numeric case - was always
000790*                       assuming the year led.
000800* 17/02/26 cjb -    .05 East-Asian short-name exemption added to
000810*                       the minimum-length rule.
000820* 24/02/26 cjb -    .06 Dedup store now keyed random access
000830*                       (cddupe.dat) re-read on the alternate
000840*                       arrival key for export - was a plain
000850*                       scratch file, too slow over 5k records.
000860* 02/03/26 cjb -    .07 Several loop bodies were written inline
000870*                       under PERFORM VARYING - split each out to
000880*                       its own paragraph to match house style,
000890*                       no change in logic.
000900* 10/03/26 vbc -    .08 Dedup merge was indexing Cddupe-Data by hand
000910*                       counted columns and landing on the wrong
000920*                       bytes for Phone/Lastname/Firstname - now goes
000930*                       through the Cddupe-Col-View redefine added to
000935*                       cddupe.cob.
000940*                       Name rule now does the apostrophe/hyphen strip
000950*                       and the minimum-letters clear the spec always
000960*                       wanted - CD-Parm-Min-Letters was sat there
000970*                       unused.  Cleared-cell counting moved out of
000980*                       the one-off email/min-length paragraphs and
000990*                       into CY010 so every column gets credited, not
001000*                       just two of them.  Short-name exemption on the
001010*                       minimum-length rule gained the 2-3 word test
001020*                       (wo li, mei ling) alongside the single-word
001030*                       table lookup.  Email shape check rewritten
001040*                       properly against the local/domain grammar
001050*                       instead of the old loose "a dot somewhere"
001060*                       scan - catches one-letter TLDs and doubled
001070*                       dots that used to sail through.
001071* 10/03/26 cjb -    .09 CD011 - Birthdate
001072*                       rule now covers all 3 spec shapes via new
001073*                       CA034/CA035/CA036, CA032 year pivot
001074*                       reworked to match.  CY010 Init-Emp no
001075*                       longer gated on Changed; examples get a
001076*                       normalized/cleared note.  Row filter drops
001077*                       under 2 filled columns. Dedup lookup treats
001078*                       a blank key as always unique.  CDOUT now
001079*                       gets a header line (AB900-Write-Output-
001080*                       Header).
001081* 10/03/26 cjb -    .10 CD012 - CA033 alpha
001082*                       test used builtin ALPHABETIC, true on the
001083*                       pad space too - switched to CD-ALPHA-CLASS.
001084*                       Semicolon merge now replaces a blank
001085*                       retained value outright.  Email rule strips
001086*                       interior whitespace too (new CA013/CA017).
001087***
001090****************************************************************
001100* Copyright Notice.
001110* ****************
001120*
001130* This notice supersedes all prior ones, updated 2026-01-11.
001140*
001150* These files and programs are part of the Applewood Computers
001160* Accounting System and is Copyright (c) Vincent B Coen,
001170* 1976-2026 and later.
001180*
001190* This program is now free software; you can redistribute it
001200* and/or modify it under the terms of the GNU General Public
001210* License as published by the Free Software Foundation; version
001220* 3 and later, revised for PERSONAL USAGE ONLY, including use
001230* within a business but EXCLUDING repackaging, Resale, Rental
001240* or Hire in ANY way.
001250*
001260* ACAS is distributed in the hope that it will be useful, but
001270* WITHOUT ANY WARRANTY; without even the implied warranty of
001280* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001290* GNU General Public License for more details.  If it breaks,
001300* you own both pieces but I will endeavour to fix it, providing
001310* you tell me about the problem.
001320*
001330****************************************************************
001340*
001350  environment             division.
001360*================================
001370*
001380  configuration           section.
001390  special-names.
001400      C01 is TOP-OF-FORM
001410      class CD-ALPHA-CLASS   is "A" thru "Z", "a" thru "z"
001420      class CD-DIGIT-CLASS   is "0" thru "9"
001430      UPSI-0 on status is CD-Test-Switch-On
001440             off status is CD-Test-Switch-Off.
001450*
001460  input-output            section.
001470  file-control.
001480      select  CD-Input-File   assign to "CDIN"
001490                              organization line sequential
001500                              file status is WS-CD-In-Status.
001510*
001520      select  CD-Output-File  assign to "CDOUT"
001530                              organization line sequential
001540                              file status is WS-CD-Out-Status.
001550*
001560      select  CD-Dedup-File   assign to "CDDUPE"
001570                              organization indexed
001580                              access mode dynamic
001590                              record key is Cddupe-Key
001600                              alternate record key is
001610                                  Cddupe-Alt-Seq-Key
001620                                  with duplicates
001630                              file status is WS-CD-Dup-Status.
001640*
001650  data                    division.
001660*================================
001670*
001680  file section.
001690*
001700  fd  CD-Input-File.
001710  copy "cdrecd.cob".
001720*
001730  fd  CD-Output-File.
001740  01  CD-Output-Record           pic x(173).
001750*
001760  fd  CD-Dedup-File.
001770  copy "cddupe.cob".
001780*
001790  working-storage section.
001800*-----------------------
001810  77  Prog-Name                  pic x(15) value "CD010 (1.0.10)".
001820*
001830  copy "cdparm.cob".
001840  copy "cdstat.cob".
001850  copy "cdfils.cob".
001860  copy "cdcall.cob".
001870*
001880  01  WS-File-Status.
001890      03  WS-CD-In-Status        pic xx  value zero.
001900      03  WS-CD-Out-Status       pic xx  value zero.
001910      03  WS-CD-Dup-Status       pic xx  value zero.
001920*
001930  01  WS-Switches.
001940      03  WS-Eof-Switch          pic x   value "N".
001950          88  WS-Eof             value "Y".
001960      03  WS-Row-Kept            pic x   value "Y".
001970          88  WS-Row-Is-Kept     value "Y".
001980      03  WS-Found-Switch        pic x   value "N".
001990          88  WS-Key-Was-Found   value "Y".
002000*
002010  01  WS-Counters.
002020      03  WS-Rows-Total          pic 9(9) comp   value zero.
002030      03  WS-Filter-Removed      pic 9(9) comp   value zero.
002040      03  WS-Dedup-Removed       pic 9(9) comp   value zero.
002050      03  WS-Arrival-Seq         pic 9(9) comp   value zero.
002060      03  WS-Stat-Col-Idx        pic 9    comp   value zero.
002070      03  WS-Tab-Idx             binary-char unsigned value zero.
002080      03  WS-Word-Idx            binary-char unsigned value zero.
002090      03  WS-Char-Idx            binary-short unsigned value zero.
002100      03  WS-Letter-Cnt          binary-short unsigned value zero.
002110      03  WS-Lead-Spaces         binary-short unsigned value zero.
002120      03  WS-Trail-Pos           binary-short unsigned value zero.
002130      03  WS-Group-Cnt           binary-char  unsigned value zero.
002140      03  WS-Digit-Cnt           binary-short unsigned value zero.
002150      03  WS-Filter-Fill-Cnt     binary-char  unsigned value zero.
002160      03  WS-Out-Idx             binary-short unsigned value zero.
002170*
002180  01  WS-Before-After.
002190      03  WS-Before-Value        pic x(40).
002200      03  WS-After-Value         pic x(40).
002210*
002220  01  WS-General-Work.
002230      03  WS-Work-40             pic x(40).
002240      03  WS-Work-40-2           pic x(40).
002250      03  WS-Work-20             pic x(20).
002260*
002270  01  WS-Case-Tables.
002280      03  WS-Lower-Alphabet      pic x(26)
002290              value "abcdefghijklmnopqrstuvwxyz".
002300      03  WS-Upper-Alphabet      pic x(26)
002310              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002320*
002330  01  WS-Name-Work.
002340      03  WS-Name-Buffer         pic x(20).
002350      03  WS-Name-Chars redefines WS-Name-Buffer.
002360          05  WS-Name-Char       pic x  occurs 20.
002370      03  WS-Name-Out            pic x(20).
002380      03  WS-Name-Out-Chars redefines WS-Name-Out.
002390          05  WS-Name-Out-Char   pic x  occurs 20.
002400      03  WS-Name-New-Word       pic x   value "Y".
002410*
002420  01  WS-Short-Name-Tab-A.
002430      03  filler  pic x(2)  value "LI".
002440      03  filler  pic x(2)  value "WU".
002450      03  filler  pic x(2)  value "XU".
002460      03  filler  pic x(2)  value "YU".
002470      03  filler  pic x(2)  value "SU".
002480      03  filler  pic x(2)  value "HU".
002490      03  filler  pic x(2)  value "HO".
002500      03  filler  pic x(2)  value "LU".
002510      03  filler  pic x(2)  value "LO".
002520      03  filler  pic x(2)  value "NG".
002530      03  filler  pic x(2)  value "DO".
002540      03  filler  pic x(2)  value "TO".
002550      03  filler  pic x(2)  value "KO".
002560      03  filler  pic x(2)  value "MA".
002570      03  filler  pic x(2)  value "AN".
002580      03  filler  pic x(2)  value "BO".
002590      03  filler  pic x(2)  value "XI".
002600      03  filler  pic x(2)  value "QI".
002610      03  filler  pic x(2)  value "HE".
002620      03  filler  pic x(2)  value "LE".
002630  01  filler redefines WS-Short-Name-Tab-A.
002640      03  WS-Short-Name-Tab   pic x(2)  occurs 20.
002650*
002660  01  WS-Phone-Work.
002670      03  WS-Phone-Buffer        pic x(20).
002680      03  WS-Phone-Min-Len       pic 99  comp.
002690      03  WS-Phone-Max-Len       pic 99  comp.
002700      03  WS-Phone-Len           binary-short unsigned.
002710*
002720  01  WS-Birth-Work.
002730      03  WS-Birth-Buffer        pic x(12).
002740      03  WS-Birth-Has-Alpha     pic x   value "N".
002750      03  WS-Birth-Groups.
002760          05  WS-Birth-Grp-Val   pic 9(8) occurs 3.
002770          05  WS-Birth-Grp-Len   pic 9    occurs 3.
002780      03  WS-Birth-Dd            pic 99.
002781      03  WS-Birth-Mm            pic 99.
002782      03  WS-Birth-Yy            pic 9(4).
002783      03  WS-Birth-Yy-Raw        pic 9(4).
002784*       raw digits of whichever group step 3 decided is the year,
002785*       before step 4's pivot/as-is/invalid test is applied.
002786      03  WS-Birth-Yy-Len        pic 9.
002787*       digit width of that same group - 2/4 are the only valid
002788*       widths step 4 allows through.
002789      03  WS-Birth-Hi4           pic 9(4).
002790      03  WS-Birth-Remainder     pic 9(4).
002791*       scratch halves for splitting a lone 6 or 8 digit run by
002792*       straight division - CA035/CA036.
002793      03  WS-Birth-Shape-Bad     pic x   value "N".
002794      03  WS-Birth-Year-Bad      pic x   value "N".
002810*
002830  01  WS-One-Digit                 pic 9.
002840*
002850  01  WS-Ip-Work.
002860      03  WS-Ip-Buffer           pic x(15).
002870      03  WS-Ip-Octet-Cnt        binary-char unsigned.
002880      03  WS-Ip-Octet-Len        binary-char unsigned.
002890      03  WS-Ip-Valid            pic x  value "Y".
002900*
002910  01  WS-Merge-Work.
002920      03  WS-Merge-Retained      pic x(40).
002930      03  WS-Merge-New           pic x(40).
002940      03  WS-Merge-Found         pic x  value "N".
002950*
002960  01  WS-Word-Split-Work.
002970*       scratch for the "2-3 short lower-case words" short-name test,
002980*       CA064 onward - kept apart from WS-Birth-Groups, different shape.
002990      03  WS-Wrd-Cnt             binary-char unsigned value zero.
003000      03  WS-Wrd-Len             binary-char unsigned occurs 3.
003010      03  WS-Wrd-In-Word         pic x   value "N".
003020      03  WS-Wrd-Bad             pic x   value "N".
003030*
003040  01  WS-Email-Work.
003050*       scratch for the email-shape grammar check, CA011 onward.
003060      03  WS-Email-Len           binary-short unsigned value zero.
003070      03  WS-Part-Start          binary-short unsigned value zero.
003080      03  WS-Part-End            binary-short unsigned value zero.
003090      03  WS-Seg-Len             binary-short unsigned value zero.
003100      03  WS-Last-Seg-Len        binary-short unsigned value zero.
003110      03  WS-Last-Seg-Alpha      pic x   value "N".
003120      03  WS-Part-Bad            pic x   value "N".
003130      03  WS-Allow-Underscore    pic x   value "N".
003140*
003150  01  Error-Messages.
003160      03  CD001  pic x(32)
003170              value "CD001 Cannot open input file".
003180      03  CD002  pic x(33)
003190              value "CD002 Cannot open output file".
003200      03  CD003  pic x(32)
003210              value "CD003 Cannot open dedup file".
003220      03  CD004  pic x(33)
003230              value "CD004 Output record write error".
003240      03  CD005  pic x(32)
003250              value "CD005 Dedup record write error".
003260      03  CD006  pic x(30)
003270              value "CD006 Unexpected read error".
003280*
003290  linkage section.
003300****************
003310*
003320  procedure division.
003330*
003340  AA000-Main section.
003350********************
003360*    Controls the whole run - open, init, process, export,
003370*    report, close.  Modelled on pyrgstr aa000-Main.
003380*
003390      perform AA010-Open-Files      thru AA010-Exit.
003400      perform AA015-Init-Work-Areas thru AA015-Exit.
003405      perform AB900-Write-Output-Header thru AB900-Exit.
003410      perform AB005-Read-Input-Record thru AB005-Exit.
003420      perform AB010-Process-One-Record thru AB010-Exit
003430          until WS-Eof.
003440      perform AC010-Export-Dedup-Store thru AC010-Exit.
003450      perform AZ010-Call-Report-Writer thru AZ010-Exit.
003460      perform AZ020-Close-Files thru AZ020-Exit.
003470      goback.
003480  AA000-Exit.
003490      exit section.
003500*
003510  AA010-Open-Files.
003520******************
003530      open input  CD-Input-File.
003540      if WS-CD-In-Status not = "00"
003550          display CD001
003560          move 1  to Cdcall-Term-Code
003570          perform AZ020-Close-Files thru AZ020-Exit
003580          goback returning Cdcall-Term-Code
003590      end-if.
003600*
003610      open output CD-Output-File.
003620      if WS-CD-Out-Status not = "00"
003630          display CD002
003640          move 2  to Cdcall-Term-Code
003650          perform AZ020-Close-Files thru AZ020-Exit
003660          goback returning Cdcall-Term-Code
003670      end-if.
003680*
003690      open i-o    CD-Dedup-File.
003700      if WS-CD-Dup-Status = "35"
003710          close CD-Dedup-File
003720          open output CD-Dedup-File
003730          close CD-Dedup-File
003740          open i-o CD-Dedup-File
003750          move "00" to WS-CD-Dup-Status
003760      end-if.
003770      if WS-CD-Dup-Status not = "00"
003780          display CD003
003790          move 3  to Cdcall-Term-Code
003800          perform AZ020-Close-Files thru AZ020-Exit
003810          goback returning Cdcall-Term-Code
003820      end-if.
003830  AA010-Exit.
003840      exit.
003850*
003860  AA015-Init-Work-Areas.
003870***********************
003880*    Seed the stats table column names from the parameter
003890*    profile and clear the run totals.  Uses the CD-Stats-Flat
003900*    redefines to blank the whole table in one move, same trick
003910*    wspyhis.cob uses for its QTD/YTD blocks at year end.
003920*
003930      move spaces to CD-Stats-Flat.
003940      move low-values to CD-Stats-Flat.
003950      move zero to WS-Rows-Total WS-Filter-Removed
003960                   WS-Dedup-Removed WS-Arrival-Seq.
003970      move "N" to WS-Eof-Switch.
003980      perform  AA016-Init-One-Column thru AA016-Exit
003990                      varying WS-Tab-Idx from 1 by 1
004000                      until WS-Tab-Idx > 8.
004010  AA015-Exit.
004020      exit.
004030*
004040  AA016-Init-One-Column.
004050***********************
004060      move     CD-Parm-Col-Name (WS-Tab-Idx)
004070                      to CD-Stat-Col-Name (WS-Tab-Idx).
004080      move     zero to CD-Stat-Changed-Cnt  (WS-Tab-Idx)
004090                        CD-Stat-Cleared-Cnt  (WS-Tab-Idx)
004100                        CD-Stat-Init-Emp-Cnt (WS-Tab-Idx)
004110                        CD-Stat-Example-Cnt  (WS-Tab-Idx).
004120  AA016-Exit.
004130      exit.
004140*
004150  AZ020-Close-Files.
004160*******************
004170      close CD-Input-File CD-Output-File CD-Dedup-File.
004180  AZ020-Exit.
004190      exit.
004200*
004210  AB005-Read-Input-Record.
004220*************************
004230      read CD-Input-File into CD-Record-Image
004240          at end
004250              move "Y" to WS-Eof-Switch
004260      end-read.
004270      if not WS-Eof
004280          move CD-Record-Image to CD-Data-Record
004290      end-if.
004300  AB005-Exit.
004310      exit.
004320*
004330  AB010-Process-One-Record.
004340**************************
004350*    One pass of the rule chain per column, then the row filter,
004360*    then hand off to write-or-dedup.  Column order here matches
004370*    the CD-Parm-Col-Title table order in cdparm.cob.
004380*
004390      add 1 to WS-Rows-Total.
004400      move "Y" to WS-Row-Kept.
004410*
004420      perform CA010-Rule-Email     thru CA010-Exit.
004430      perform CA041-Rule-Phone     thru CA041-Exit.
004440      perform CA042-Rule-Phone-Pfx thru CA042-Exit.
004450      perform CA030-Rule-Birthdate thru CA030-Exit.
004460      perform CA050-Rule-Ip        thru CA050-Exit.
004470      perform CA021-Rule-Lastname  thru CA021-Exit.
004480      perform CA022-Rule-Firstname thru CA022-Exit.
004490      perform CA023-Rule-Middlename thru CA023-Exit.
004500*
004510      perform CB010-Row-Filter     thru CB010-Exit.
004520      if WS-Row-Is-Kept
004530          perform CC010-Write-Or-Dedup thru CC010-Exit
004540      else
004550          add 1 to WS-Filter-Removed
004560      end-if.
004570*
004580      perform AB005-Read-Input-Record thru AB005-Exit.
004590  AB010-Exit.
004600      exit.
004610*
004620  CA010-Rule-Email.
004630******************
004640*    email_basic - strip, sanitize, lower-case, shape check.
004650*    A bad shape clears the field rather than rejecting the row.  The
004660*    cleared count itself is no longer bumped here - CY010 now does
004670*    that generically off Before/After for every column, see CY010.
004680*
004690      move 1 to WS-Stat-Col-Idx.
004700      move CD-Email to WS-Before-Value.
004710      move CD-Email to WS-Work-40.
004720      perform CZ010-Strip-Whitespace  thru CZ010-Exit.
004721* 10/03/26 cjb - email_basic strips *all* whitespace, not just
004722*                the leading run CZ010 takes off.
004723      perform CA013-Strip-Interior-Spaces thru CA013-Exit.
004730      perform CZ020-Sanitize-Invisible thru CZ020-Exit.
004740      perform CZ030-To-Lower          thru CZ030-Exit.
004750      perform CA011-Validate-Email-Shape thru CA011-Exit.
004760      if WS-Ip-Valid = "N"
004770          move spaces to WS-Work-40
004780      end-if.
004790      move WS-Work-40 to CD-Email.
004800      move CD-Email   to WS-After-Value.
004810      perform CY010-Update-Column-Stats thru CY010-Exit.
004820  CA010-Exit.
004830      exit.
004840*
004850  CA011-Validate-Email-Shape.
004860****************************
004870*    email_basic shape test - local@domain, exactly one "@", a
004880*    non-empty local part and a non-empty domain part.  The local
004890*    part is one or more "."-separated groups of underscore, letter,
004900*    digit or hyphen; the domain is one or more "."-separated groups
004910*    of letter, digit or hyphen, and its last group (the TLD) must be
004920*    letters only and at least two long.  No leading, trailing or
004930*    doubled dot in either part.  Walked a character at a time with
004940*    reference modification, the way build-cbasic walked an include
004950*    line looking for delimiters - no intrinsic FUNCTION, no UNSTRING
004960*    (a literal "@" delimiter would swallow a second "@" silently).
004970*
004980      move "Y" to WS-Ip-Valid.
004990      move zero to WS-Tab-Idx WS-Word-Idx WS-Char-Idx WS-Email-Len.
005000      perform  CA014-Scan-One-Len-Char thru CA014-Exit
005010                      varying WS-Char-Idx from 1 by 1
005020                      until WS-Char-Idx > 40.
005030      perform  CA012-Scan-At-Sign  thru CA012-Exit
005040                      varying WS-Char-Idx from 1 by 1
005050                      until WS-Char-Idx > WS-Email-Len.
005060      if WS-Tab-Idx not = 1
005070          move "N" to WS-Ip-Valid
005080      end-if.
005090      if WS-Ip-Valid = "Y" and WS-Word-Idx = 1
005100          move "N" to WS-Ip-Valid
005110      end-if.
005120      if WS-Ip-Valid = "Y" and WS-Word-Idx = WS-Email-Len
005130          move "N" to WS-Ip-Valid
005140      end-if.
005150      if WS-Ip-Valid = "Y"
005160          move 1 to WS-Part-Start
005170          compute WS-Part-End = WS-Word-Idx - 1
005180          move "Y" to WS-Allow-Underscore
005190          perform CA015-Check-Email-Part thru CA015-Exit
005200          if WS-Part-Bad = "Y"
005210              move "N" to WS-Ip-Valid
005220          end-if
005230      end-if.
005240      if WS-Ip-Valid = "Y"
005250          compute WS-Part-Start = WS-Word-Idx + 1
005260          move WS-Email-Len to WS-Part-End
005270          move "N" to WS-Allow-Underscore
005280          perform CA015-Check-Email-Part thru CA015-Exit
005290          if WS-Part-Bad = "Y"
005300              move "N" to WS-Ip-Valid
005310          end-if
005320          if WS-Ip-Valid = "Y"
005330              if WS-Last-Seg-Len < 2 or WS-Last-Seg-Alpha = "N"
005340                  move "N" to WS-Ip-Valid
005350              end-if
005360          end-if
005370      end-if.
005380  CA011-Exit.
005390      exit.
005400*
005410  CA012-Scan-At-Sign.
005420********************
005430      if       WS-Work-40 (WS-Char-Idx:1) = "@"
005440               add 1 to WS-Tab-Idx
005450               if WS-Word-Idx = zero
005460                   move WS-Char-Idx to WS-Word-Idx
005470               end-if
005480      end-if.
005490  CA012-Exit.
005500      exit.
005510*
005520  CA014-Scan-One-Len-Char.
005530*************************
005540      if       WS-Work-40 (WS-Char-Idx:1) not = space
005550               move WS-Char-Idx to WS-Email-Len
005560      end-if.
005570  CA014-Exit.
005580      exit.
005590*
005600  CA015-Check-Email-Part.
005610************************
005620*    Walks one local-or-domain part (WS-Part-Start thru WS-Part-End
005630*    of WS-Work-40), checking the character class of every byte and
005640*    leaving the length and all-alpha flag of the last "."-separated
005650*    group behind in WS-Last-Seg-Len/WS-Last-Seg-Alpha for CA011 to
005660*    apply the TLD rule against.
005670*
005680      move zero to WS-Seg-Len WS-Last-Seg-Len.
005690      move "N" to WS-Part-Bad.
005700      move "Y" to WS-Last-Seg-Alpha.
005710      perform  CA016-Scan-One-Part-Char thru CA016-Exit
005720                      varying WS-Char-Idx from WS-Part-Start by 1
005730                      until WS-Char-Idx > WS-Part-End.
005740      if WS-Seg-Len = zero
005750          move "Y" to WS-Part-Bad
005760      end-if.
005770  CA015-Exit.
005780      exit.
005790*
005800  CA016-Scan-One-Part-Char.
005810**************************
005820      if       WS-Work-40 (WS-Char-Idx:1) = "."
005830               if WS-Seg-Len = zero
005840                   move "Y" to WS-Part-Bad
005850               end-if
005860               move zero to WS-Seg-Len
005870               move "Y" to WS-Last-Seg-Alpha
005880      else
005890               add 1 to WS-Seg-Len
005900               move WS-Seg-Len to WS-Last-Seg-Len
005910               if WS-Work-40 (WS-Char-Idx:1) is CD-ALPHA-CLASS
005920                   continue
005930               else
005940                   move "N" to WS-Last-Seg-Alpha
005950                   if WS-Work-40 (WS-Char-Idx:1) is CD-DIGIT-CLASS
005960                       continue
005970                   else
005980                       if WS-Work-40 (WS-Char-Idx:1) = "-"
005990                           continue
006000                       else
006010                           if WS-Work-40 (WS-Char-Idx:1) = "_"
006020                              and WS-Allow-Underscore = "Y"
006030                               continue
006040                           else
006050                               move "Y" to WS-Part-Bad
006060                           end-if
006070                       end-if
006080                   end-if
006090               end-if
006100      end-if.
006110  CA016-Exit.
006120      exit.
006130*
006140  CA021-Rule-Lastname.
006150*********************
006160      move 6 to WS-Stat-Col-Idx.
006170      move CD-Lastname to WS-Before-Value WS-Name-Buffer.
006180      perform CA020-Rule-Name-Body thru CA020-Body-Exit.
006190      move WS-Name-Out to CD-Lastname WS-After-Value.
006200      perform CY010-Update-Column-Stats thru CY010-Exit.
006210  CA021-Exit.
006220      exit.
006230*
006240  CA022-Rule-Firstname.
006250**********************
006260      move 7 to WS-Stat-Col-Idx.
006270      move CD-Firstname to WS-Before-Value WS-Name-Buffer.
006280      perform CA020-Rule-Name-Body thru CA020-Body-Exit.
006290      move WS-Name-Out to CD-Firstname WS-After-Value.
006300      perform CY010-Update-Column-Stats thru CY010-Exit.
006310  CA022-Exit.
006320      exit.
006330*
006340  CA023-Rule-Middlename.
006350***********************
006360*    Middlename's chain runs the minimum-length rule as its final
006370*    step (Cd-Parm-Min-Length flags this column only) - before/after
006380*    is captured across the whole chain so CY010 credits a clear made
006390*    by either step against the one column, not just name_basic's.
006400*
006410      move 8 to WS-Stat-Col-Idx.
006420      move CD-Middlename to WS-Before-Value WS-Name-Buffer.
006430      perform CA020-Rule-Name-Body thru CA020-Body-Exit.
006440      move WS-Name-Out to CD-Middlename.
006450      perform CA060-Rule-Min-Length thru CA060-Exit.
006460      move CD-Middlename to WS-After-Value.
006470      perform CY010-Update-Column-Stats thru CY010-Exit.
006480  CA023-Exit.
006490      exit.
006500*
006510  CA020-Rule-Name-Body.
006520**********************
006530*    name_basic - trim, sanitize, replace every apostrophe/hyphen/
006540*    dash with a space, drop anything left that is not a letter or a
006550*    space, then title-case word by word: first letter of each word
006560*    upper, rest lower, words now being purely space separated since
006570*    the scrub step leaves no hyphens behind.  Finally clears the
006580*    whole result if it comes out with fewer than Cd-Parm-Min-Letters
006590*    letters in it - Cd-Parm-Min-Letters used to just sit there.
006600*
006610      move WS-Name-Buffer to WS-Work-40.
006620      perform CZ010-Strip-Whitespace   thru CZ010-Exit.
006630      perform CZ020-Sanitize-Invisible thru CZ020-Exit.
006640      perform CA025-Scrub-Punctuation  thru CA025-Exit.
006650      perform CZ010-Strip-Whitespace   thru CZ010-Exit.
006660      move WS-Work-40 (1:20) to WS-Name-Buffer.
006670      move "Y" to WS-Name-New-Word.
006680      perform  CA024-Title-Case-One-Char thru CA024-Exit
006690                      varying WS-Char-Idx from 1 by 1
006700                      until WS-Char-Idx > 20.
006710      move zero to WS-Letter-Cnt.
006720      inspect WS-Name-Out tallying WS-Letter-Cnt for all CD-ALPHA-CLASS.
006730      if WS-Letter-Cnt < CD-Parm-Min-Letters
006740          move spaces to WS-Name-Out
006750      end-if.
006760  CA020-Body-Exit.
006770      exit.
006780*
006790  CA025-Scrub-Punctuation.
006800*************************
006810*    name_basic steps 2-3 - replace every apostrophe/hyphen/dash with
006820*    a single space, then drop anything left that is not a letter or
006830*    a space.  One left-to-right compaction pass into a second buffer,
006840*    same output-index idea CA043 uses to keep digits only out of a
006850*    phone number - a kept char (letter, or the space a punctuation
006860*    mark became) advances the output position, a dropped char does
006870*    not, so later characters slide down over the gap.
006880*
006890      move spaces to WS-Work-40-2.
006900      move zero to WS-Out-Idx.
006910      perform  CA026-Scrub-One-Char thru CA026-Exit
006920                      varying WS-Char-Idx from 1 by 1
006930                      until WS-Char-Idx > 20.
006940      move WS-Work-40-2 (1:20) to WS-Work-40 (1:20).
006950  CA025-Exit.
006960      exit.
006970*
006980  CA026-Scrub-One-Char.
006990**********************
007000      if       WS-Work-40 (WS-Char-Idx:1) = "'"
007010               or WS-Work-40 (WS-Char-Idx:1) = "`"
007020               or WS-Work-40 (WS-Char-Idx:1) = "-"
007030               add 1 to WS-Out-Idx
007040               move space to WS-Work-40-2 (WS-Out-Idx:1)
007050      else
007060               if WS-Work-40 (WS-Char-Idx:1) is CD-ALPHA-CLASS
007070                   add 1 to WS-Out-Idx
007080                   move WS-Work-40 (WS-Char-Idx:1)
007090                           to WS-Work-40-2 (WS-Out-Idx:1)
007100               else
007110                   if WS-Work-40 (WS-Char-Idx:1) = space
007120                       add 1 to WS-Out-Idx
007130                       move space to WS-Work-40-2 (WS-Out-Idx:1)
007140                   end-if
007150               end-if
007160      end-if.
007170  CA026-Exit.
007180      exit.
007190*
007200  CA024-Title-Case-One-Char.
007210***************************
007220      move     WS-Name-Char (WS-Char-Idx)
007230                      to WS-Name-Out-Char (WS-Char-Idx).
007240      if       WS-Name-Char (WS-Char-Idx) = space
007250               move "Y" to WS-Name-New-Word
007260      else
007270               if WS-Name-New-Word = "Y"
007280                        inspect WS-Name-Out-Char (WS-Char-Idx)
007290                            converting WS-Lower-Alphabet
007300                                    to WS-Upper-Alphabet
007310               else
007320                        inspect WS-Name-Out-Char (WS-Char-Idx)
007330                            converting WS-Upper-Alphabet
007340                                    to WS-Lower-Alphabet
007350               end-if
007360               move "N" to WS-Name-New-Word
007370      end-if.
007380  CA024-Exit.
007390      exit.
007400*
007410  CZ010-Strip-Whitespace.
007420************************
007430*    strip_whitespace - drop leading blanks (trailing blanks are
007440*    already implicit in a fixed PIC X field) by counting them
007450*    with INSPECT and sliding the rest down with reference
007460*    modification - no intrinsic TRIM in this shop.
007470*
007480      move zero to WS-Lead-Spaces.
007490      inspect WS-Work-40 tallying WS-Lead-Spaces
007500          for leading space.
007510      if WS-Lead-Spaces > 0 and WS-Lead-Spaces < 40
007520          move spaces to WS-Work-40-2
007530          move WS-Work-40 (WS-Lead-Spaces + 1:
007540                           40 - WS-Lead-Spaces) to WS-Work-40-2
007550          move WS-Work-40-2 to WS-Work-40
007560      end-if.
007570      if WS-Lead-Spaces = 40
007580          move spaces to WS-Work-40
007590      end-if.
007600  CZ010-Exit.
007610      exit.
007620*
007630  CZ020-Sanitize-Invisible.
007640**************************
007650*    sanitize_invisible - blank out control bytes (hex 00-1F and
007660*    the 7F delete code) so a stray tab or CR left by a bad CSV
007670*    export does not end up inside a field.  Walked byte by byte
007680*    since INSPECT has no "control character" class of its own.
007690*
007700      perform  CZ021-Sanitize-One-Char thru CZ021-Exit
007710                      varying WS-Char-Idx from 1 by 1
007720                      until WS-Char-Idx > 40.
007730  CZ020-Exit.
007740      exit.
007750*
007760  CZ021-Sanitize-One-Char.
007770*************************
007780      if       WS-Work-40 (WS-Char-Idx:1) < space
007790               or WS-Work-40 (WS-Char-Idx:1) = x"7F"
007800               move space to WS-Work-40 (WS-Char-Idx:1)
007810      end-if.
007820  CZ021-Exit.
007830      exit.
007840*
007850  CZ030-To-Lower.
007860****************
007870      inspect WS-Work-40 converting WS-Upper-Alphabet
007880                                  to WS-Lower-Alphabet.
007890  CZ030-Exit.
007900      exit.
007910*
007920  CA041-Rule-Phone.
007930******************
007940      move 2 to WS-Stat-Col-Idx.
007950      move CD-Parm-Phone-Min-Len to WS-Phone-Min-Len.
007960      move CD-Parm-Phone-Max-Len to WS-Phone-Max-Len.
007970      move CD-Phone to WS-Before-Value.
007980      move CD-Phone to WS-Phone-Buffer.
007990      perform CA040-Rule-Phone-Body thru CA040-Body-Exit.
008000      move WS-Phone-Buffer to CD-Phone WS-After-Value.
008010      perform CY010-Update-Column-Stats thru CY010-Exit.
008020  CA041-Exit.
008030      exit.
008040*
008050  CA042-Rule-Phone-Pfx.
008060**********************
008070      move 3 to WS-Stat-Col-Idx.
008080      move CD-Parm-Pfx-Min-Len to WS-Phone-Min-Len.
008090      move CD-Parm-Pfx-Max-Len to WS-Phone-Max-Len.
008100      move CD-Phone-Pfx to WS-Before-Value.
008110      move spaces to WS-Phone-Buffer.
008120      move CD-Phone-Pfx to WS-Phone-Buffer (1:6).
008130      perform CA040-Rule-Phone-Body thru CA040-Body-Exit.
008140      move WS-Phone-Buffer (1:6) to CD-Phone-Pfx.
008150      move CD-Phone-Pfx to WS-After-Value.
008160      perform CY010-Update-Column-Stats thru CY010-Exit.
008170  CA042-Exit.
008180      exit.
008190*
008200  CA040-Rule-Phone-Body.
008210***********************
008220*    phone_digits_len - keep digits only, then clear unless the
008230*    digit count falls inside the configured window.
008240*
008250      move spaces to WS-Work-40.
008260      move zero to WS-Digit-Cnt.
008270      perform  CA043-Keep-One-Phone-Digit thru CA043-Exit
008280                      varying WS-Char-Idx from 1 by 1
008290                      until WS-Char-Idx > 20.
008300      move spaces to WS-Phone-Buffer.
008310      move WS-Work-40 (1:20) to WS-Phone-Buffer.
008320      move WS-Digit-Cnt to WS-Phone-Len.
008330      if WS-Phone-Len < WS-Phone-Min-Len
008340         or WS-Phone-Len > WS-Phone-Max-Len
008350          move spaces to WS-Phone-Buffer
008360      end-if.
008370  CA040-Body-Exit.
008380      exit.
008390*
008400  CA043-Keep-One-Phone-Digit.
008410*****************************
008420      if       WS-Phone-Buffer (WS-Char-Idx:1) >= "0"
008430               and WS-Phone-Buffer (WS-Char-Idx:1) <= "9"
008440               add 1 to WS-Digit-Cnt
008450               move WS-Phone-Buffer (WS-Char-Idx:1)
008460                       to WS-Work-40 (WS-Digit-Cnt:1)
008470      end-if.
008480  CA043-Exit.
008490      exit.
008500*
008510  CA030-Rule-Birthdate.
008520*********************
008522*    birthdate_basic - step 3's three valid digit shapes (exactly 3
008524*    groups; a lone 8-digit group; a lone 6-digit group) are picked
008526*    apart by CA034 into day/month/raw-year-and-its-width, then CA032
008528*    applies step 4's year rule (2 digits pivots off Cd-Parm-Pivot-Year
008530*    the way py000's zz070 used to pivot a 2-digit year onto the
008532*    current century; 4 digits passes through as is; anything else is
008534*    invalid).  Step 5 performs no calendar check - month 13 or day 45
008536*    pass straight through.  Any alphabetic character, or a shape that
008538*    is none of the three above, clears the field.
008540*
008542     move 4 to WS-Stat-Col-Idx.
008544     move CD-Birthdate to WS-Before-Value.
008546     move CD-Birthdate to WS-Birth-Buffer.
008548     move zero to WS-Group-Cnt WS-Birth-Has-Alpha.
008550     move zero to WS-Birth-Grp-Val (1) WS-Birth-Grp-Val (2)
008552                  WS-Birth-Grp-Val (3).
008554     move zero to WS-Birth-Grp-Len (1) WS-Birth-Grp-Len (2)
008556                  WS-Birth-Grp-Len (3).
008558     perform CA031-Split-Birth-Groups thru CA031-Exit.
008560     move spaces to CD-Birthdate.
008562     move "N" to WS-Birth-Shape-Bad.
008564     if WS-Birth-Has-Alpha = "Y"
008566         move "Y" to WS-Birth-Shape-Bad
008568     else
008570         perform CA034-Resolve-Birth-Parts thru CA034-Exit
008572     end-if.
008574     if WS-Birth-Shape-Bad = "N"
008576         perform CA032-Resolve-Birth-Year thru CA032-Exit
008578         if WS-Birth-Year-Bad = "N"
008580             string WS-Birth-Dd delimited by size
008582                    "/"          delimited by size
008584                    WS-Birth-Mm  delimited by size
008586                    "/"          delimited by size
008588                    WS-Birth-Yy  delimited by size
008590                    into CD-Birthdate
008592         end-if
008594     end-if.
008596     move CD-Birthdate to WS-After-Value.
008598     perform CY010-Update-Column-Stats thru CY010-Exit.
008600 CA030-Exit.
008602     exit.
008604*
008606 CA031-Split-Birth-Groups.
008608*************************
008610*    Walks the raw field once, building up to 3 numeric groups
008612*    separated by any non-digit punctuation (/ - . space).  Any
008614*    letter found anywhere aborts the parse.
008616*
008618     move zero to WS-Char-Idx.
008620     move zero to WS-Digit-Cnt.
008622     perform  CA033-Split-One-Char thru CA033-Exit
008624                     varying WS-Tab-Idx from 1 by 1
008626                     until WS-Tab-Idx > 12.
008628 CA031-Exit.
008630     exit.
008632*
008634 CA033-Split-One-Char.
008636**********************
008638     if       WS-Birth-Buffer (WS-Tab-Idx:1) >= "0"
008640              and WS-Birth-Buffer (WS-Tab-Idx:1) <= "9"
008642              if WS-Group-Cnt = zero
008644                  add 1 to WS-Group-Cnt
008646              end-if
008648              if WS-Group-Cnt <= 3
008650                  move WS-Birth-Buffer (WS-Tab-Idx:1)
008652                          to WS-One-Digit
008654                  compute WS-Birth-Grp-Val (WS-Group-Cnt) =
008656                      WS-Birth-Grp-Val (WS-Group-Cnt) * 10 +
008658                      WS-One-Digit
008660                  add 1 to WS-Birth-Grp-Len (WS-Group-Cnt)
008662              end-if
008664     else
008665* 10/03/26 cjb - ALPHABETIC is true on the pad space too - use ours.
008666              if WS-Birth-Buffer (WS-Tab-Idx:1) is CD-ALPHA-CLASS
008668                  move "Y" to WS-Birth-Has-Alpha
008670              end-if
008672              if WS-Birth-Buffer (WS-Tab-Idx:1) not = space
008674                 and WS-Birth-Grp-Len (WS-Group-Cnt) > 0
008676                  if WS-Group-Cnt < 3
008678                      add 1 to WS-Group-Cnt
008680                  end-if
008682              end-if
008684     end-if.
008686 CA033-Exit.
008688     exit.
008690*
008692 CA034-Resolve-Birth-Parts.
008694***************************
008696*    Step 3 - decide which of the three valid digit shapes the split
008698*    matched and pull day/month/raw-year (plus the year group's own
008700*    digit width, for CA032) out of it.  0, 2 or 4+ groups, or a lone
008702*    group of some width other than 6 or 8, is not one of the three
008704*    and is flagged bad.
008706*
008708     move "N" to WS-Birth-Shape-Bad.
008710     move zero to WS-Birth-Dd WS-Birth-Mm WS-Birth-Yy-Raw WS-Birth-Yy-Len.
008712     if WS-Group-Cnt = 3
008714         if WS-Birth-Grp-Len (1) = 4
008716             move WS-Birth-Grp-Val (1) to WS-Birth-Yy-Raw
008718             move WS-Birth-Grp-Len (1) to WS-Birth-Yy-Len
008720             move WS-Birth-Grp-Val (2) to WS-Birth-Mm
008722             move WS-Birth-Grp-Val (3) to WS-Birth-Dd
008724         else
008726             move WS-Birth-Grp-Val (1) to WS-Birth-Dd
008728             move WS-Birth-Grp-Val (2) to WS-Birth-Mm
008730             move WS-Birth-Grp-Val (3) to WS-Birth-Yy-Raw
008732             move WS-Birth-Grp-Len (3) to WS-Birth-Yy-Len
008734         end-if
008736     else
008738         if WS-Group-Cnt = 1 and WS-Birth-Grp-Len (1) = 8
008740             perform CA035-Split-Eight-Digit thru CA035-Exit
008742         else
008744             if WS-Group-Cnt = 1 and WS-Birth-Grp-Len (1) = 6
008746                 perform CA036-Split-Six-Digit thru CA036-Exit
008748             else
008750                 move "Y" to WS-Birth-Shape-Bad
008752             end-if
008754         end-if
008756     end-if.
008758 CA034-Exit.
008760     exit.
008762*
008764 CA035-Split-Eight-Digit.
008766*************************
008768*    Single 8-digit group - yyyymmdd if the leading 4 digits read as
008770*    a year in 1900-2099, otherwise ddmmyyyy.
008772*
008774     compute WS-Birth-Hi4 = WS-Birth-Grp-Val (1) / 10000.
008776     compute WS-Birth-Remainder =
008778         WS-Birth-Grp-Val (1) - WS-Birth-Hi4 * 10000.
008780     if WS-Birth-Hi4 >= 1900 and WS-Birth-Hi4 <= 2099
008782         move WS-Birth-Hi4 to WS-Birth-Yy-Raw
008784         move 4 to WS-Birth-Yy-Len
008786         compute WS-Birth-Mm = WS-Birth-Remainder / 100
008788         compute WS-Birth-Dd =
008790             WS-Birth-Remainder - WS-Birth-Mm * 100
008792     else
008794         compute WS-Birth-Dd = WS-Birth-Hi4 / 100
008796         compute WS-Birth-Mm = WS-Birth-Hi4 - WS-Birth-Dd * 100
008798         move WS-Birth-Remainder to WS-Birth-Yy-Raw
008800         move 4 to WS-Birth-Yy-Len
008802     end-if.
008804 CA035-Exit.
008806     exit.
008808*
008810 CA036-Split-Six-Digit.
008812***********************
008814*    Single 6-digit group - always ddmmyy.
008816*
008818     compute WS-Birth-Dd = WS-Birth-Grp-Val (1) / 10000.
008820     compute WS-Birth-Remainder =
008822         WS-Birth-Grp-Val (1) - WS-Birth-Dd * 10000.
008824     compute WS-Birth-Mm = WS-Birth-Remainder / 100.
008826     compute WS-Birth-Yy-Raw =
008828         WS-Birth-Remainder - WS-Birth-Mm * 100.
008830     move 2 to WS-Birth-Yy-Len.
008832 CA036-Exit.
008834     exit.
008836*
008838 CA032-Resolve-Birth-Year.
008840**************************
008842*    Step 4's year handling - 2 digits pivots onto the century per
008844*    Cd-Parm-Pivot-Year (00 thru the pivot goes to 20xx, the rest to
008846*    19xx), 4 digits passes through as is, anything else (3 digits, or
008848*    more than 4) is invalid and clears the field.
008850*
008852     move "N" to WS-Birth-Year-Bad.
008854     move zero to WS-Birth-Yy.
008856     if WS-Birth-Yy-Len = 2
008858         if WS-Birth-Yy-Raw <= CD-Parm-Pivot-Year
008860             compute WS-Birth-Yy = 2000 + WS-Birth-Yy-Raw
008862         else
008864             compute WS-Birth-Yy = 1900 + WS-Birth-Yy-Raw
008866         end-if
008868     else
008870         if WS-Birth-Yy-Len = 4
008872             move WS-Birth-Yy-Raw to WS-Birth-Yy
008874         else
008876             move "Y" to WS-Birth-Year-Bad
008878         end-if
008880     end-if.
008882 CA032-Exit.
008884     exit.
008886*
009600  CA050-Rule-Ip.
009610***************
009620*    ip_basic - shape only: 4 dot-separated groups of 1-3 digits
009630*    each.  No octet range check (0-999 all pass) per spec.
009640*
009650      move 5 to WS-Stat-Col-Idx.
009660      move CD-Ip-Address to WS-Before-Value.
009670      move CD-Ip-Address to WS-Ip-Buffer.
009680      move "Y" to WS-Ip-Valid.
009690      move zero to WS-Ip-Octet-Cnt WS-Ip-Octet-Len.
009700      perform  CA051-Scan-One-Ip-Char thru CA051-Exit
009710                      varying WS-Char-Idx from 1 by 1
009720                      until WS-Char-Idx > 15.
009730      if WS-Ip-Octet-Len = zero or WS-Ip-Octet-Len > 3
009740          move "N" to WS-Ip-Valid
009750      end-if.
009760      add 1 to WS-Ip-Octet-Cnt.
009770      if WS-Ip-Octet-Cnt not = 4
009780          move "N" to WS-Ip-Valid
009790      end-if.
009800      if WS-Ip-Valid = "N"
009810          move spaces to CD-Ip-Address
009820      end-if.
009830      move CD-Ip-Address to WS-After-Value.
009840      perform CY010-Update-Column-Stats thru CY010-Exit.
009850  CA050-Exit.
009860      exit.
009870*
009880  CA051-Scan-One-Ip-Char.
009890************************
009900      if       WS-Ip-Buffer (WS-Char-Idx:1) = "."
009910               if WS-Ip-Octet-Len = zero or WS-Ip-Octet-Len > 3
009920                   move "N" to WS-Ip-Valid
009930               end-if
009940               add 1 to WS-Ip-Octet-Cnt
009950               move zero to WS-Ip-Octet-Len
009960      else
009970               if WS-Ip-Buffer (WS-Char-Idx:1) = space
009980                   continue
009990               else
010000                   if WS-Ip-Buffer (WS-Char-Idx:1) >= "0"
010010                      and WS-Ip-Buffer (WS-Char-Idx:1) <= "9"
010020                       add 1 to WS-Ip-Octet-Len
010030                   else
010040                       move "N" to WS-Ip-Valid
010050                   end-if
010060               end-if
010070      end-if.
010080  CA051-Exit.
010090      exit.
010100*
010110  CA060-Rule-Min-Length.
010120***********************
010130*    min_length_clear - applied to Middlename only (the one
010140*    column the profile flags, see Cd-Parm-Min-Length) - clears
010150*    a value shorter than the configured minimum unless it reads
010160*    as a short East-Asian given name.  Cleared-count is no longer
010170*    bumped here - CA023 captures Before/After across this whole
010180*    chain and CY010 counts the clear generically, same as every
010190*    other column.
010200*
010210      move CD-Middlename to WS-Work-20.
010220      move zero to WS-Lead-Spaces.
010230      inspect WS-Work-20 tallying WS-Lead-Spaces
010240          for leading space.
010250      if WS-Lead-Spaces < 20
010260          move zero to WS-Letter-Cnt
010270          perform  CA062-Scan-One-Trail-Char thru CA062-Exit
010280                          varying WS-Char-Idx from 1 by 1
010290                          until WS-Char-Idx > 20
010300          compute WS-Letter-Cnt = WS-Trail-Pos - WS-Lead-Spaces
010310          if WS-Letter-Cnt < CD-Parm-Min-Length
010320              perform CA061-Is-East-Asian-Short-Name
010330                  thru CA061-Exit
010340              if WS-Ip-Octet-Cnt = zero
010350                  move spaces to CD-Middlename
010360              end-if
010370          end-if
010380      end-if.
010390  CA060-Exit.
010400      exit.
010410*
010420  CA061-Is-East-Asian-Short-Name.
010430********************************
010440*    Two exemptions, either one leaves the value alone (not cleared).
010450*    First: a 2-character value, upper-cased, matches one of the
010460*    common romanized East-Asian single/double-syllable surname
010470*    spellings held in WS-Short-Name-Tab.  Second: lower-cased with
010480*    every apostrophe/hyphen/dash turned to a space, the value splits
010490*    into 2 or 3 words of 1 to 3 letters each (e.g. "wo li").
010500*    Borrows WS-Ip-Octet-Cnt as a scratch "found" flag (0/1), cheapest
010510*    spare counter to hand at this point in the chain.
010520*
010530      move zero to WS-Ip-Octet-Cnt.
010540      if WS-Letter-Cnt = 2
010550          move WS-Work-20 (WS-Lead-Spaces + 1: 2)
010560                  to WS-Work-40 (1:2)
010570          inspect WS-Work-40 (1:2) converting WS-Lower-Alphabet
010580                                           to WS-Upper-Alphabet
010590          perform  CA063-Test-One-Short-Name thru CA063-Exit
010600                          varying WS-Tab-Idx from 1 by 1
010610                          until WS-Tab-Idx > 20
010620      end-if.
010630      if WS-Ip-Octet-Cnt = zero
010640          perform CA064-Test-Word-Split thru CA064-Exit
010650      end-if.
010660  CA061-Exit.
010670      exit.
010680*
010690  CA062-Scan-One-Trail-Char.
010700***************************
010710      if       WS-Work-20 (WS-Char-Idx:1) not = space
010720               move WS-Char-Idx to WS-Trail-Pos
010730      end-if.
010740  CA062-Exit.
010750      exit.
010760*
010770  CA063-Test-One-Short-Name.
010780***************************
010790      if       WS-Work-40 (1:2) = WS-Short-Name-Tab (WS-Tab-Idx)
010800               move 1 to WS-Ip-Octet-Cnt
010810      end-if.
010820  CA063-Exit.
010830      exit.
010840*
010850  CA064-Test-Word-Split.
010860***********************
010870*    Lower-cases a copy of the trimmed value, turns every apostrophe/
010880*    hyphen/dash into a space, then walks it counting words (space
010890*    delimited runs of letters) and the length of each.  2 or 3 words,
010900*    each no more than 3 letters, and no stray non-letter character
010910*    anywhere, counts as a match.
010920*
010930      move WS-Work-20 to WS-Work-40 (1:20).
010940      inspect WS-Work-40 (1:20) converting WS-Upper-Alphabet
010950                                         to WS-Lower-Alphabet.
010960      perform  CA065-Replace-One-Sep-Char thru CA065-Exit
010970                      varying WS-Char-Idx from 1 by 1
010980                      until WS-Char-Idx > 20.
010990      move zero to WS-Wrd-Cnt.
011000      move "N" to WS-Wrd-In-Word WS-Wrd-Bad.
011010      perform  CA066-Scan-One-Word-Char thru CA066-Exit
011020                      varying WS-Char-Idx from 1 by 1
011030                      until WS-Char-Idx > 20.
011040      if WS-Wrd-Cnt >= 2 and WS-Wrd-Cnt <= 3 and WS-Wrd-Bad = "N"
011050          move 1 to WS-Ip-Octet-Cnt
011060      end-if.
011070  CA064-Exit.
011080      exit.
011090*
011100  CA065-Replace-One-Sep-Char.
011110****************************
011120      if       WS-Work-40 (WS-Char-Idx:1) = "'"
011130               or WS-Work-40 (WS-Char-Idx:1) = "`"
011140               or WS-Work-40 (WS-Char-Idx:1) = "-"
011150               move space to WS-Work-40 (WS-Char-Idx:1)
011160      end-if.
011170  CA065-Exit.
011180      exit.
011190*
011200  CA066-Scan-One-Word-Char.
011210**************************
011220      if       WS-Work-40 (WS-Char-Idx:1) = space
011230               move "N" to WS-Wrd-In-Word
011240      else
011250               if WS-Work-40 (WS-Char-Idx:1) is CD-ALPHA-CLASS
011260                        if WS-Wrd-In-Word = "N"
011270                                 add 1 to WS-Wrd-Cnt
011280                                 move "Y" to WS-Wrd-In-Word
011290                                 if WS-Wrd-Cnt <= 3
011300                                     move zero to WS-Wrd-Len (WS-Wrd-Cnt)
011310                                 end-if
011320                        end-if
011330                        if WS-Wrd-Cnt <= 3
011340                                 add 1 to WS-Wrd-Len (WS-Wrd-Cnt)
011350                                 if WS-Wrd-Len (WS-Wrd-Cnt) > 3
011360                                     move "Y" to WS-Wrd-Bad
011370                                 end-if
011380                        else
011390                                 move "Y" to WS-Wrd-Bad
011400                        end-if
011410               else
011420                        move "Y" to WS-Wrd-Bad
011430               end-if
011440      end-if.
011450  CA066-Exit.
011460      exit.
011470*
011480  CB010-Row-Filter.
011490******************
011500*    One-filled row filter - a row with one value or fewer filled
011510*    in across the configured subset columns is dropped outright,
011520*    never written, never offered to the dedup store.  Has to
011530*    beat 1, not just clear zero - a lone filled column is still
011532*    not "enough" data to keep per spec.
011540      move "Y" to WS-Row-Kept.
011550      if CD-Parm-Filter-Enabled = "Y"
011560          move zero to WS-Filter-Fill-Cnt
011570          perform CB011-Test-One-Filter-Column thru CB011-Exit
011580                  varying WS-Tab-Idx from 1 by 1
011590                  until WS-Tab-Idx > CD-Parm-Filter-Sub-Cnt
011600          if WS-Filter-Fill-Cnt < 2
011610              move "N" to WS-Row-Kept
011620          end-if
011630      end-if.
011640  CB010-Exit.
011650      exit.
011660*
011670  CB011-Test-One-Filter-Column.
011680******************************
011690      move CD-Parm-Filter-Sub-Tab (WS-Tab-Idx) to WS-Work-20
011700      if WS-Work-20 (1:12)  = "EMAIL       "
011710         and CD-Email not = spaces
011720          add 1 to WS-Filter-Fill-Cnt
011730      end-if
011740      if WS-Work-20 (1:12) = "PHONE       "
011750         and CD-Phone not = spaces
011760          add 1 to WS-Filter-Fill-Cnt
011770      end-if
011780      if WS-Work-20 (1:12) = "IP_ADDRESS  "
011790         and CD-Ip-Address not = spaces
011800          add 1 to WS-Filter-Fill-Cnt
011810      end-if
011820      if WS-Work-20 (1:12) = "LASTNAME    "
011830         and CD-Lastname not = spaces
011840          add 1 to WS-Filter-Fill-Cnt
011850      end-if
011860      if WS-Work-20 (1:12) = "FIRSTNAME   "
011870         and CD-Firstname not = spaces
011880          add 1 to WS-Filter-Fill-Cnt
011890      end-if.
011900  CB011-Exit.
011910      exit.
011920*
011930  CC010-Write-Or-Dedup.
011940**********************
011950      if CD-Parm-Dedup-Enabled = "Y"
011960          perform CC020-Dedup-Lookup thru CC020-Exit
011970      else
011980          perform CC060-Write-Output-Record thru CC060-Exit
011990      end-if.
012000  CC010-Exit.
012010      exit.
012020*
012030  CC020-Dedup-Lookup.
012040********************
012050*    Looks the dedup key value up in the indexed work store.  A
012060*    new key is stored as-is and held back from CDOUT until the
012070*    end-of-job export; an existing key is merged into the
012080*    retained row and the incoming row is dropped from the count.
012085* 10/03/26 cjb - A blank key (key column empty on this row) is
012086*                always unique - never look it up, never merge two
012087*                blank-key rows together.
012090*
012100      move CD-Parm-Dedup-Key-Name to WS-Work-20.
012110      move spaces to WS-Work-40.
012120      if WS-Work-20 (1:5) = "EMAIL"
012130          move CD-Email to WS-Work-40
012140      end-if.
012150      perform CZ010-Strip-Whitespace thru CZ010-Exit.
012160      move WS-Work-40 to Cddupe-Key.
012162      if Cddupe-Key = spaces
012164          move "N" to WS-Found-Switch
012166      else
012170          read CD-Dedup-File
012180              invalid key
012190                  move "N" to WS-Found-Switch
012200              not invalid key
012210                  move "Y" to WS-Found-Switch
012220          end-read
012228      end-if.
012230      if WS-Key-Was-Found
012240          perform CC040-Dedup-Merge-Existing thru CC040-Exit
012250          add 1 to WS-Dedup-Removed
012260      else
012270          perform CC030-Dedup-Store-New thru CC030-Exit
012280      end-if.
012290  CC020-Exit.
012300      exit.
012310*
012320  CC030-Dedup-Store-New.
012330***********************
012340      add 1 to WS-Arrival-Seq.
012350      move WS-Arrival-Seq to Cddupe-Arrival-Seq.
012360      move CD-Data-Record to Cddupe-Data.
012370      write CD-Dedup-Record
012380          invalid key
012390              display CD005
012400      end-write.
012410  CC030-Exit.
012420      exit.
012430*
012440  CC040-Dedup-Merge-Existing.
012450****************************
012460*    Merges the configured columns from the incoming row into the
012470*    row already on file, using the semicolon-join rule, then
012480*    rewrites the stored record - the arrival sequence on file is
012490*    left untouched so the export keeps first-seen order.
012500*
012510      perform  CC041-Merge-One-Column thru CC041-Exit
012520                      varying WS-Tab-Idx from 1 by 1
012530                      until WS-Tab-Idx > CD-Parm-Dedup-Mrg-Cnt.
012540      rewrite CD-Dedup-Record
012550          invalid key
012560              display CD005
012570      end-rewrite.
012580  CC040-Exit.
012590      exit.
012600*
012610  CC041-Merge-One-Column.
012620*************************
012630*    Reaches Phone/Lastname/Firstname inside the stored Cddupe-Data
012640*    image through the CD-Dedup-Col-View redefines (cddupe.cob) rather
012650*    than hand counted columns - Cddupe-Data itself is never moved
012660*    here so the unmerged columns (Email, Phone-Pfx, Birthdate,
012670*    Ip-Address, Middlename) are left exactly as retained.
012680*
012690      move     CD-Parm-Dedup-Mrg-Tab (WS-Tab-Idx) to WS-Work-20.
012700      move     spaces to WS-Merge-Retained WS-Merge-New.
012710      if       WS-Work-20 (1:5) = "PHONE"
012720               move Cddupe-Phone to WS-Merge-Retained
012730               move CD-Phone to WS-Merge-New
012740      end-if.
012750      if       WS-Work-20 (1:8) = "LASTNAME"
012760               move Cddupe-Lastname to WS-Merge-Retained
012770               move CD-Lastname to WS-Merge-New
012780      end-if.
012790      if       WS-Work-20 (1:9) = "FIRSTNAME"
012800               move Cddupe-Firstname to WS-Merge-Retained
012810               move CD-Firstname to WS-Merge-New
012820      end-if.
012830      perform  CC050-Semicolon-Merge thru CC050-Exit.
012840      if       WS-Work-20 (1:5) = "PHONE"
012850               move WS-Merge-Retained to Cddupe-Phone
012860      end-if.
012870      if       WS-Work-20 (1:8) = "LASTNAME"
012880               move WS-Merge-Retained to Cddupe-Lastname
012890      end-if.
012900      if       WS-Work-20 (1:9) = "FIRSTNAME"
012910               move WS-Merge-Retained to Cddupe-Firstname
012920      end-if.
012930  CC041-Exit.
012940      exit.
012950*
012960  CC050-Semicolon-Merge.
012970***********************
012980*    If the new value is blank, or already equal to the retained
012990*    value, or already present as one of the semicolon-separated
013000*    parts of the retained value, the retained value is left
013010*    alone; otherwise the new value is appended after a
013020*    semicolon.  Membership test is a plain substring search -
013030*    good enough at the width of these fields.
013040*
013050      move "N" to WS-Found-Switch.
013060      if WS-Merge-New = spaces
013070          move "Y" to WS-Found-Switch
013080      end-if.
013090      if WS-Merge-New = WS-Merge-Retained
013100          move "Y" to WS-Found-Switch
013110      end-if.
013111* 10/03/26 cjb - Retained blank, New not -> New is the whole
013112*                result, never appended after a leading semicolon.
013113      if WS-Merge-Retained = spaces
013114          move WS-Merge-New to WS-Merge-Retained
013115          move "Y" to WS-Found-Switch
013116      end-if.
013120      if WS-Found-Switch = "N"
013130          move zero to WS-Char-Idx
013140          perform  CC051-Test-One-Merge-Pos thru CC051-Exit
013150                          varying WS-Tab-Idx from 1 by 1
013160                          until WS-Tab-Idx > 21
013170      end-if.
013180      if WS-Found-Switch = "N"
013190          move zero to WS-Trail-Pos
013200          perform  CC052-Scan-One-Retained-Char thru CC052-Exit
013210                          varying WS-Tab-Idx from 1 by 1
013220                          until WS-Tab-Idx > 40
013230          if WS-Trail-Pos < 39
013240              move ";" to WS-Merge-Retained (WS-Trail-Pos + 1:1)
013250              move WS-Merge-New (1:40 - WS-Trail-Pos - 1)
013260                      to WS-Merge-Retained (WS-Trail-Pos + 2:
013270                                            40 - WS-Trail-Pos - 1)
013280          end-if
013290      end-if.
013300  CC050-Exit.
013310      exit.
013320*
013330  CC051-Test-One-Merge-Pos.
013340**************************
013350      if       WS-Merge-Retained (WS-Tab-Idx: 20) = WS-Merge-New
013360               move "Y" to WS-Found-Switch
013370      end-if.
013380  CC051-Exit.
013390      exit.
013400*
013410  CC052-Scan-One-Retained-Char.
013420******************************
013430      if       WS-Merge-Retained (WS-Tab-Idx:1) not = space
013440               move WS-Tab-Idx to WS-Trail-Pos
013450      end-if.
013460  CC052-Exit.
013470      exit.
013480*
013490  CC060-Write-Output-Record.
013500***************************
013510      move CD-Data-Record to CD-Record-Image.
013520      write CD-Output-Record from CD-Record-Image.
013530      if WS-CD-Out-Status not = "00"
013540          display CD004
013550      end-if.
013560  CC060-Exit.
013570      exit.
013580*
013590  CY010-Update-Column-Stats.
013600***************************
013610*    Accumulates the per-column statistics off Before/After alone, so
013620*    every column is treated the same way - changed when the two
013630*    differ, cleared when a non-empty value came out empty, and an
013640*    example banked, same "roll it into the history block" idea as
013650*    wspyhis QTD update.  Used to be that Cleared was only bumped by
013660*    hand in a couple of the rule paragraphs - moved in here so Phone,
013670*    Phone-Pfx, Birthdate, Ip-Address, Lastname and Firstname get
013680*    credited too.
013681* 10/03/26 cjb - Init-Emp is an empty-before count, not an
013682*                empty-and-changed count - moved it off the Changed
013683*                guard.  Example lines now carry a normalized/cleared
013684*                note for BB020 to print.
013690*
013700      if WS-Before-Value = spaces
013702          add 1 to CD-Stat-Init-Emp-Cnt (WS-Stat-Col-Idx)
013704      end-if.
013706      if WS-Before-Value not = WS-After-Value
013710          add 1 to CD-Stat-Changed-Cnt (WS-Stat-Col-Idx)
013750          if WS-After-Value = spaces
013760              add 1 to CD-Stat-Cleared-Cnt (WS-Stat-Col-Idx)
013770          end-if
013780          if CD-Stat-Example-Cnt (WS-Stat-Col-Idx) < 25
013790              add 1 to CD-Stat-Example-Cnt (WS-Stat-Col-Idx)
013800              move CD-Stat-Example-Cnt (WS-Stat-Col-Idx)
013810                      to WS-Word-Idx
013820              move WS-Rows-Total to
013830                  CD-Stat-Ex-Row (WS-Stat-Col-Idx, WS-Word-Idx)
013840              move WS-Before-Value to
013850                  CD-Stat-Ex-Before (WS-Stat-Col-Idx, WS-Word-Idx)
013860              move WS-After-Value to
013870                  CD-Stat-Ex-After (WS-Stat-Col-Idx, WS-Word-Idx)
013872              if WS-After-Value = spaces
013874                  move "cleared"    to
013876                      CD-Stat-Ex-Note (WS-Stat-Col-Idx, WS-Word-Idx)
013878              else
013880                  move "normalized" to
013882                      CD-Stat-Ex-Note (WS-Stat-Col-Idx, WS-Word-Idx)
013884              end-if
013886          end-if
013890      end-if.
013900  CY010-Exit.
013910      exit.
013920*
013930  AC010-Export-Dedup-Store.
013940**************************
013950*    End-of-job - re-reads the dedup store in arrival order over
013960*    the alternate key and appends each retained (and possibly
013970*    merged) row onto CDOUT so deduped rows reach the output file
013980*    exactly once, after the direct writes already made above.
013990*
014000      if CD-Parm-Dedup-Enabled = "Y"
014010          move zero to Cddupe-Alt-Seq-Key
014020          move "N" to WS-Eof-Switch
014030          start CD-Dedup-File key is not less
014040                  than Cddupe-Alt-Seq-Key
014050              invalid key
014060                  move "Y" to WS-Eof-Switch
014070          end-start
014080          perform AC011-Export-One-Row thru AC011-Exit
014090              until WS-Eof
014100      end-if.
014110  AC010-Exit.
014120      exit.
014130*
014140  AC011-Export-One-Row.
014150**********************
014160      read CD-Dedup-File next record
014170          at end
014180              move "Y" to WS-Eof-Switch
014190      end-read.
014200      if not WS-Eof
014210          move Cddupe-Data to CD-Data-Record
014220          perform CC060-Write-Output-Record thru CC060-Exit
014230      end-if.
014240  AC011-Exit.
014250      exit.
014260*
014270  AZ010-Call-Report-Writer.
014280**************************
014290      move CD-File-Names (1) to Cdcall-Input-Name.
014300      move CD-File-Names (2) to Cdcall-Output-Name.
014310      move CD-File-Names (3) to Cdcall-Report-Name.
014320      move WS-Rows-Total     to Cdcall-Rows-Total.
014330      move CD-Parm-Filter-Enabled to Cdcall-Filter-Enabled.
014340      move WS-Filter-Removed to Cdcall-Filter-Removed.
014350      move CD-Parm-Dedup-Enabled  to Cdcall-Dedup-Enabled.
014360      move WS-Dedup-Removed  to Cdcall-Dedup-Removed.
014370      move zero to Cdcall-Term-Code.
014380      call "cd020" using CD-Calling-Data, CD-Stats-Table,
014390                          CD-Parm-Block.
014400  AZ010-Exit.
014410      exit.
014420*
014430  AB900-Write-Output-Header.
014440***************************
014450* 10/03/26 cjb - New.  CDOUT gets a column-name header line ahead
014460*                of the normalized data, same column widths and
014470*                order as CD-Data-Record, built off the
014480*                Cd-Parm-Col-Name ids so the header tracks the
014490*                profile table instead of being hand typed twice.
014500*
014510      move spaces to CD-Data-Record.
014520      move CD-Parm-Col-Name (1) to CD-Email.
014530      move CD-Parm-Col-Name (2) to CD-Phone.
014540      move CD-Parm-Col-Name (3) to CD-Phone-Pfx.
014550      move CD-Parm-Col-Name (4) to CD-Birthdate.
014560      move CD-Parm-Col-Name (5) to CD-Ip-Address.
014570      move CD-Parm-Col-Name (6) to CD-Lastname.
014580      move CD-Parm-Col-Name (7) to CD-Firstname.
014590      move CD-Parm-Col-Name (8) to CD-Middlename.
014600      move CD-Data-Record to CD-Record-Image.
014610      write CD-Output-Record from CD-Record-Image.
014620      move spaces to CD-Data-Record.
014630  AB900-Exit.
014640      exit.
014650*
014660  CA013-Strip-Interior-Spaces.
014670*****************************
014680* 10/03/26 cjb - New.  email_basic step 1 removes whitespace
014690*                anywhere in the value, not just the leading run
014700*                CZ010 trims - a bare INSPECT can count embedded
014710*                spaces but can't close the gap they leave, so the
014720*                field is walked a byte at a time and the non-
014730*                blank bytes are packed down left, same output-
014740*                index compaction idiom as CA043-Keep-One-Phone-Digit.
014750*
014760      move spaces to WS-Work-40-2.
014770      move zero to WS-Tab-Idx.
014780      perform  CA017-Scan-One-Space-Char thru CA017-Exit
014790                      varying WS-Char-Idx from 1 by 1
014800                      until WS-Char-Idx > 40.
014810      move WS-Work-40-2 to WS-Work-40.
014820  CA013-Exit.
014830      exit.
014840*
014850  CA017-Scan-One-Space-Char.
014860****************************
014870      if WS-Work-40 (WS-Char-Idx:1) not = space
014880          add 1 to WS-Tab-Idx
014890          move WS-Work-40 (WS-Char-Idx:1)
014900                  to WS-Work-40-2 (WS-Tab-Idx:1)
014910      end-if.
014920  CA017-Exit.
014930      exit.
