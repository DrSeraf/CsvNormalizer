000100********************************************
000110*   File Name Table For The CD Subsystem   *
000120********************************************
000130* Follows the File-Defs idiom from wsnames.cob - named fields
000140* for the compiler's benefit plus a redefines as a plain table
000150* so the report program can walk them by subscript.
000160*
000170* 13/01/26 cjb - Created, 4 files only - CD has no autogen or
000180*                posting files the way Sales/Purchase/GL do.
000190*
000200 01  CD-File-Defs.
000210     02  cd-file-defs-a.
000220         03  cd-file-1    pic x(48) value "cdin.dat".
000230         03  cd-file-2    pic x(48) value "cdout.dat".
000240         03  cd-file-3    pic x(48) value "cdrpt.dat".
000250         03  cd-file-4    pic x(48) value "cddupe.dat".
000260     02  filler  redefines cd-file-defs-a.
000270         03  CD-File-Names  pic x(48)  occurs 4.
000280     02  CD-File-Defs-Count  binary-short value 4.
000290*
