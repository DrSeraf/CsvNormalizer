000100********************************************
000110*                                          *
000120*  Record Definition For Contact Data      *
000130*   Normalization Record (CD subsystem)    *
000140*     One record per input/output line     *
000150********************************************
000160*  File size 173 bytes (153 data + 20 filler).
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/01/26 cjb - Created, lifted from the PY employee master
000210*                layout, stripped to the columns the run touches.
000220* 19/01/26 cjb - Added Cd-Record-Image redefines so the I-O
000230*                paragraphs can move the record whole or by field,
000240*                same as we do on PY-Employee-Record.
000250* 02/02/26 vbc - CD004 Widened comment on Cd-Phone-Pfx, no chg.
000260*
000270 01  CD-Data-Record.
000280     03  CD-Email              pic x(40).
000290*       e-mail address, lower-cased on output when valid.
000300     03  CD-Phone              pic x(20).
000310*       phone number, raw punctuation in, digits only out.
000320     03  CD-Phone-Pfx          pic x(6).
000330*       country calling code - same digit rule as Cd-Phone but
000340*       run with a narrower length window (see Cd-Parm-Block).
000350     03  CD-Birthdate          pic x(12).
000360*       birth date, arbitrary numeric form in, dd/mm/yyyy out.
000370     03  CD-Ip-Address         pic x(15).
000380*       IPv4 dotted-quad, shape checked only, no octet range chk.
000390     03  CD-Lastname           pic x(20).
000400     03  CD-Firstname          pic x(20).
000410     03  CD-Middlename         pic x(20).
000420     03  filler                pic x(20).
000430*       expansion - next added column goes here.
000440*
000450 01  CD-Record-Image redefines CD-Data-Record
000460                               pic x(173).
000470*
