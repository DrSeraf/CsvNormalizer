000100*****************************************************************
000110*                                                               *
000120*               Contact Data Normalization Report               *
000130*                  Plain Print-File Program                     *
000140*                                                               *
000150*****************************************************************
000160*
000170  identification          division.
000180*================================
000190*
000200       program-id.       cd020.
000210       author.           V B Coen.
000220       installation.     Applewood Computers.
000230       date-written.     22/03/1989.
000240       date-compiled.
000250       security.         Copyright (C) 1989 - 2026 & later,
000260                        Vincent Bryan Coen.  Distributed under
000270                        the GNU General Public License.  See
000280                        the file COPYING for details.
000290***
000300*    Remarks.           Prints the column-by-column before/after
000310*                       normalization report for a cd010 run -
000320*                       rule activity, before/after examples, the
000330*                       row-filter count and the dedup/merge
000340*                       count.  Plain sequential print lines, no
000350*                       control breaks, no Report Writer - there
000360*                       is nothing here to total by group.
000370***
000380*    Version.           See Prog-Name in WS.
000390***
000400*    Called Modules.
000410*                       None.
000420***
000430*    Functions Used:
000440*                       None.
000450***
000460*    Files used :
000470*                       cdrpt.    Normalization report, line seq.
000480***
000490*    Error messages used.
000500* Program specific:
000510*                       CD101 - CD102.
000520***
000530* Changes:
000540* 22/03/89 vbc - 1.0.00 Created - month-end exception print for
000550*                       the old member-address clean-up job.
000560* 14/07/93 vbc -    .01 Blank separator line added ahead of each
000570*                       section, was running sections together.
000580* 25/01/99 vbc -    .02 Y2K - run-date heading widened to a
000590*                       4-digit year, was 2.
000600* 11/01/26 cjb - 2.0.00 Rewritten wholesale as the CD normali-
000610*                       zation report - old print layout dropped,
000620*                       column/example layout built from the new
000630*                       stats table instead.
000640* 02/02/26 cjb -    .01 Added the row-filter and dedup sections
000650*                       at the foot of the report.
000660* 09/02/26 vbc -    .02 Column heading printing blank - line clear
000670*                       ahead of print was wiping the title moved
000680*                       in by the lookup, reordered the two moves.
000690* 10/02/26 cjb -    .03 Filter and dedup sections were missing the
000700*                       subset/key/merge column lists, added.
000710***
000720****************************************************************
000730* Copyright Notice.
000740* ****************
000750*
000760* This notice supersedes all prior ones, updated 2026-01-11.
000770*
000780* These files and programs are part of the Applewood Computers
000790* Accounting System and is Copyright (c) Vincent B Coen,
000800* 1976-2026 and later.
000810*
000820* This program is now free software; you can redistribute it
000830* and/or modify it under the terms of the GNU General Public
000840* License as published by the Free Software Foundation; version
000850* 3 and later, revised for PERSONAL USAGE ONLY, including use
000860* within a business but EXCLUDING repackaging, Resale, Rental
000870* or Hire in ANY way.
000880*
000890* ACAS is distributed in the hope that it will be useful, but
000900* WITHOUT ANY WARRANTY; without even the implied warranty of
000910* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000920* GNU General Public License for more details.  If it breaks,
000930* you own both pieces but I will endeavour to fix it, providing
000940* you tell me about the problem.
000950*
000960****************************************************************
000970*
000980  environment             division.
000990*================================
001000*
001010  configuration           section.
001020  special-names.
001030      C01 is TOP-OF-FORM
001040      class CD-ALPHA-CLASS  is "A" thru "Z", "a" thru "z"
001050      UPSI-0 on status is CD-Test-Switch-On
001060             off status is CD-Test-Switch-Off.
001070*
001080  input-output            section.
001090  file-control.
001100      select  CD-Report-File  assign to "CDRPT"
001110                              organization line sequential
001120                              file status is WS-CD-Rpt-Status.
001130*
001140  data                    division.
001150*================================
001160*
001170  file section.
001180*
001190  fd  CD-Report-File.
001200  01  CD-Report-Line              pic x(132).
001210*
001220  working-storage section.
001230*-----------------------
001240  77  Prog-Name              pic x(15) value "CD020 (1.0.03)".
001250*
001260  01  WS-File-Status.
001270      03  WS-CD-Rpt-Status        pic xx  value zero.
001280*
001290  01  WS-Counters.
001300      03  WS-Tab-Idx              binary-char unsigned value zero.
001310      03  WS-Ex-Idx               binary-char unsigned value zero.
001320      03  WS-Ty-Idx               binary-char unsigned value zero.
001330*
001340  01  WS-Switches.
001350      03  WS-Found-Flag           pic x  value "N".
001360          88  WS-Found-Switch     value "Y" false "N".
001370*
001380  01  Error-Messages.
001390      03  CD101  pic x(40)
001400               value "CD101 Cannot open report file - CDRPT".
001410      03  CD102  pic x(40)
001420               value "CD102 Error writing report file".
001430*
001440  01  WS-Edit-Fields.
001450      03  WS-Edit-Cnt9            pic zzzz,zz9.
001460      03  WS-Col-List-Ptr         pic 9(3) comp.
001470*
001480  01  WS-Report-Lines.
001490      03  WS-Line-Blank           pic x(132)  value spaces.
001500      03  WS-Line-Rule.
001510          05  filler              pic x(132)  value all "-".
001520      03  WS-Line-Title.
001530          05  filler              pic x(10)   value spaces.
001540          05  WS-Lt-Text          pic x(50).
001550          05  filler              pic x(72)   value spaces.
001560      03  WS-Line-Cols.
001570          05  filler              pic x(4)    value spaces.
001580          05  WS-Lc-Text          pic x(120).
001590          05  filler              pic x(8)    value spaces.
001600      03  WS-Line-Col-Head.
001610          05  filler              pic x(4)    value spaces.
001620          05  WS-Ch-Name          pic x(20).
001630          05  filler              pic x(4)    value spaces.
001640          05  WS-Ch-Changed       pic zzzz,zz9.
001650          05  filler              pic x(3)    value " chg".
001660          05  filler              pic x(4)    value spaces.
001670          05  WS-Ch-Cleared       pic zzzz,zz9.
001680          05  filler              pic x(3)    value " clr".
001690          05  filler              pic x(4)    value spaces.
001700          05  WS-Ch-Init          pic zzzz,zz9.
001710          05  filler              pic x(5)    value " init".
001720          05  filler              pic x(54)   value spaces.
001730      03  WS-Line-Example.
001740          05  filler              pic x(6)    value spaces.
001750          05  WS-Le-Row           pic zzzzzz9.
001760          05  filler              pic x(2)    value spaces.
001770          05  WS-Le-Before        pic x(40).
001780          05  filler              pic x(5)    value " --> ".
001790          05  WS-Le-After         pic x(40).
001800          05  filler              pic x(2)    value spaces.
001810          05  WS-Le-Note          pic x(12).
001820          05  filler              pic x(13)   value spaces.
001830      03  WS-Line-Footer.
001840          05  filler              pic x(4)    value spaces.
001850          05  WS-Lf-Text          pic x(60).
001860          05  WS-Lf-Value         pic zzzz,zz9.
001870          05  filler              pic x(64)   value spaces.
001880*
001890  linkage section.
001900****************
001910  copy "cdcall.cob".
001920*
001930  copy "cdstat.cob".
001940*
001950  copy "cdparm.cob" replacing CD-Parm-Block by CD-Parm-Block-L.
001960*
001970  procedure division using CD-Calling-Data, CD-Stats-Table,
001980                            CD-Parm-Block-L.
001990*
002000*
002010  AA000-Main-Line.
002020*****************
002030      perform  AA010-Open-Report     thru AA010-Exit.
002040      perform  AB010-Write-Header    thru AB010-Exit.
002050      perform  BB000-Write-Columns   thru BB000-Exit
002060                      varying WS-Tab-Idx from 1 by 1
002070                      until WS-Tab-Idx > 8.
002080      perform  BC010-Write-Filter    thru BC010-Exit.
002090      perform  BD010-Write-Dedup     thru BD010-Exit.
002100      perform  BE010-Write-Footer    thru BE010-Exit.
002110      perform  AA020-Close-Report    thru AA020-Exit.
002120      move     zero                 to Cdcall-Term-Code.
002130      exit     program.
002140*
002150  AA010-Open-Report.
002160*******************
002170      open     output CD-Report-File.
002180      if       WS-CD-Rpt-Status not = "00"
002190               display CD101
002200               move 16 to Cdcall-Term-Code
002210               perform AA020-Close-Report thru AA020-Exit
002220               exit program
002230      end-if.
002240  AA010-Exit.
002250      exit.
002260*
002270  AA020-Close-Report.
002280********************
002290      close    CD-Report-File.
002300  AA020-Exit.
002310      exit.
002320*
002330  AB010-Write-Header.
002340********************
002350      move     WS-Line-Blank        to CD-Report-Line.
002360      write    CD-Report-Line.
002370      move     WS-Line-Rule         to CD-Report-Line.
002380      write    CD-Report-Line.
002390      move     spaces               to WS-Line-Title.
002400      move     "CONTACT DATA NORMALIZATION - RUN REPORT"
002410                                    to WS-Lt-Text.
002420      move     WS-Line-Title        to CD-Report-Line.
002430      write    CD-Report-Line.
002440      if       WS-CD-Rpt-Status not = "00"
002450               display CD102
002460      end-if.
002470      move     WS-Line-Rule         to CD-Report-Line.
002480      write    CD-Report-Line.
002490      move     spaces               to WS-Line-Title.
002500      string   "Input   : " delimited by size
002510               Cdcall-Input-Name    delimited by size
002520                            into WS-Lt-Text.
002530      move     WS-Line-Title        to CD-Report-Line.
002540      write    CD-Report-Line.
002550      move     spaces               to WS-Line-Title.
002560      string   "Output  : " delimited by size
002570               Cdcall-Output-Name   delimited by size
002580                            into WS-Lt-Text.
002590      move     WS-Line-Title        to CD-Report-Line.
002600      write    CD-Report-Line.
002610      move     spaces               to WS-Line-Title.
002620      move     Cdcall-Rows-Total    to WS-Edit-Cnt9.
002630      string   "Rows read and written : " delimited by size
002640               WS-Edit-Cnt9         delimited by size
002650                            into WS-Lt-Text.
002660      move     WS-Line-Title        to CD-Report-Line.
002670      write    CD-Report-Line.
002680      perform  AB015-Write-Col-List thru AB015-Exit.
002690      move     WS-Line-Blank        to CD-Report-Line.
002700      write    CD-Report-Line.
002710  AB010-Exit.
002720      exit.
002730*
002740  AB015-Write-Col-List.
002750**********************
002760      move     spaces               to WS-Line-Cols.
002770      move     1                    to WS-Col-List-Ptr.
002780      string   "Columns: " delimited by size
002790                            into WS-Lc-Text
002800                            with pointer WS-Col-List-Ptr.
002810      perform  AB016-Add-One-Col    thru AB016-Exit
002820                      varying WS-Tab-Idx from 1 by 1
002830                      until WS-Tab-Idx > 8.
002840      move     WS-Line-Cols         to CD-Report-Line.
002850      write    CD-Report-Line.
002860  AB015-Exit.
002870      exit.
002880*
002890  AB016-Add-One-Col.
002900*******************
002910      string   CD-Stat-Col-Name (WS-Tab-Idx) delimited by space
002920                            into WS-Lc-Text
002930                            with pointer WS-Col-List-Ptr.
002940      if       WS-Tab-Idx < 8
002950               string ", " delimited by size
002960                            into WS-Lc-Text
002970                            with pointer WS-Col-List-Ptr
002980      end-if.
002990  AB016-Exit.
003000      exit.
003010*
003020  BB000-Write-Columns.
003030*********************
003040      perform  BB005-Find-Title      thru BB005-Exit.
003050      perform  BB010-Write-Col-Head  thru BB010-Exit.
003060      if       CD-Stat-Example-Cnt (WS-Tab-Idx) = zero
003070               perform BB021-Write-No-Examples thru BB021-Exit
003080      else
003090               perform BB020-Write-Example   thru BB020-Exit
003100                       varying WS-Ex-Idx from 1 by 1
003110                       until WS-Ex-Idx >
003120                             CD-Stat-Example-Cnt (WS-Tab-Idx)
003130      end-if.
003140  BB000-Exit.
003150      exit.
003160*
003170  BB005-Find-Title.
003180******************
003190      move     spaces               to WS-Line-Col-Head.
003200      move     CD-Stat-Col-Name (WS-Tab-Idx)
003210                                    to WS-Ch-Name.
003220      set      WS-Found-Switch      to false.
003230      set      WS-Ty-Idx            to 1.
003240      perform  BB006-Scan-One-Title thru BB006-Exit
003250                      until WS-Ty-Idx > 8 or WS-Found-Switch.
003260  BB005-Exit.
003270      exit.
003280*
003290  BB006-Scan-One-Title.
003300**********************
003310      if       CD-Parm-Col-Name (WS-Ty-Idx) =
003320                           CD-Stat-Col-Name (WS-Tab-Idx)
003330               move CD-Parm-Col-Disp (WS-Ty-Idx) to WS-Ch-Name
003340               set  WS-Found-Switch to true
003350      end-if.
003360      set      WS-Ty-Idx            up by 1.
003370  BB006-Exit.
003380      exit.
003390*
003400  BB010-Write-Col-Head.
003410**********************
003420      move     WS-Line-Rule         to CD-Report-Line.
003430      write    CD-Report-Line.
003440      move     CD-Stat-Changed-Cnt  (WS-Tab-Idx) to WS-Ch-Changed.
003450      move     CD-Stat-Cleared-Cnt  (WS-Tab-Idx) to WS-Ch-Cleared.
003460      move     CD-Stat-Init-Emp-Cnt (WS-Tab-Idx) to WS-Ch-Init.
003470      move     WS-Line-Col-Head     to CD-Report-Line.
003480      write    CD-Report-Line.
003490      move     WS-Line-Blank        to CD-Report-Line.
003500      write    CD-Report-Line.
003510  BB010-Exit.
003520      exit.
003530*
003540  BB020-Write-Example.
003550*********************
003560      move     spaces               to WS-Line-Example.
003570      move     CD-Stat-Ex-Row (WS-Tab-Idx, WS-Ex-Idx)
003580                                    to WS-Le-Row.
003590      move     CD-Stat-Ex-Before (WS-Tab-Idx, WS-Ex-Idx)
003600                                    to WS-Le-Before.
003610      move     CD-Stat-Ex-After (WS-Tab-Idx, WS-Ex-Idx)
003620                                    to WS-Le-After.
003630      string   "(" delimited by size
003640               CD-Stat-Ex-Note (WS-Tab-Idx, WS-Ex-Idx)
003650                            delimited by space
003660               ")" delimited by size
003670                            into WS-Le-Note.
003680      move     WS-Line-Example      to CD-Report-Line.
003690      write    CD-Report-Line.
003700  BB020-Exit.
003710      exit.
003720*
003730  BB021-Write-No-Examples.
003740*************************
003750      move     spaces               to WS-Line-Title.
003760      move     "(no change examples)"
003770                                    to WS-Lt-Text.
003780      move     WS-Line-Title        to CD-Report-Line.
003790      write    CD-Report-Line.
003800  BB021-Exit.
003810      exit.
003820*
003830  BC010-Write-Filter.
003840********************
003850      move     WS-Line-Rule         to CD-Report-Line.
003860      write    CD-Report-Line.
003870      perform  BC015-Write-Subset-List thru BC015-Exit.
003880      move     spaces               to WS-Line-Footer.
003890      move     "Row filter - rows dropped (under 2 cols filled) :"
003900                                    to WS-Lf-Text.
003910      move     Cdcall-Filter-Removed to WS-Lf-Value.
003920      move     WS-Line-Footer        to CD-Report-Line.
003930      write    CD-Report-Line.
003940      if       Cdcall-Filter-Enabled not = "Y"
003950               move spaces          to WS-Line-Footer
003960               move "Row filter was switched off for this run."
003970                                    to WS-Lf-Text
003980               move WS-Line-Footer  to CD-Report-Line
003990               write CD-Report-Line
004000      end-if.
004010  BC010-Exit.
004020      exit.
004030*
004040  BC015-Write-Subset-List.
004050*************************
004060      move     spaces               to WS-Line-Cols.
004070      move     1                    to WS-Col-List-Ptr.
004080      string   "Subset : " delimited by size
004090                            into WS-Lc-Text
004100                            with pointer WS-Col-List-Ptr.
004110      perform  BC016-Add-One-Sub-Col thru BC016-Exit
004120                      varying WS-Ty-Idx from 1 by 1
004130                      until WS-Ty-Idx > CD-Parm-Filter-Sub-Cnt.
004140      move     WS-Line-Cols         to CD-Report-Line.
004150      write    CD-Report-Line.
004160  BC015-Exit.
004170      exit.
004180*
004190  BC016-Add-One-Sub-Col.
004200***********************
004210      string   CD-Parm-Filter-Sub-Tab (WS-Ty-Idx)
004220                            delimited by space
004230                            into WS-Lc-Text
004240                            with pointer WS-Col-List-Ptr.
004250      if       WS-Ty-Idx < CD-Parm-Filter-Sub-Cnt
004260               string ", " delimited by size
004270                            into WS-Lc-Text
004280                            with pointer WS-Col-List-Ptr
004290      end-if.
004300  BC016-Exit.
004310      exit.
004320*
004330  BD010-Write-Dedup.
004340*******************
004350      move     spaces               to WS-Line-Cols.
004360      move     1                    to WS-Col-List-Ptr.
004370      string   "Key    : " delimited by size
004380               CD-Parm-Dedup-Key-Name delimited by space
004390                            into WS-Lc-Text
004400                            with pointer WS-Col-List-Ptr.
004410      move     WS-Line-Cols         to CD-Report-Line.
004420      write    CD-Report-Line.
004430      perform  BD015-Write-Merge-List thru BD015-Exit.
004440      move     spaces               to WS-Line-Footer.
004450      move     "Dedup/merge - duplicate rows merged away :"
004460                                    to WS-Lf-Text.
004470      move     Cdcall-Dedup-Removed  to WS-Lf-Value.
004480      move     WS-Line-Footer        to CD-Report-Line.
004490      write    CD-Report-Line.
004500      if       Cdcall-Dedup-Enabled not = "Y"
004510               move spaces          to WS-Line-Footer
004520               move "Dedup/merge was switched off for this run."
004530                                    to WS-Lf-Text
004540               move WS-Line-Footer  to CD-Report-Line
004550               write CD-Report-Line
004560      end-if.
004570  BD010-Exit.
004580      exit.
004590*
004600  BD015-Write-Merge-List.
004610************************
004620      move     spaces               to WS-Line-Cols.
004630      move     1                    to WS-Col-List-Ptr.
004640      string   "Merge  : " delimited by size
004650                            into WS-Lc-Text
004660                            with pointer WS-Col-List-Ptr.
004670      perform  BD016-Add-One-Mrg-Col thru BD016-Exit
004680                      varying WS-Ty-Idx from 1 by 1
004690                      until WS-Ty-Idx > CD-Parm-Dedup-Mrg-Cnt.
004700      move     WS-Line-Cols         to CD-Report-Line.
004710      write    CD-Report-Line.
004720  BD015-Exit.
004730      exit.
004740*
004750  BD016-Add-One-Mrg-Col.
004760***********************
004770      string   CD-Parm-Dedup-Mrg-Tab (WS-Ty-Idx)
004780                            delimited by space
004790                            into WS-Lc-Text
004800                            with pointer WS-Col-List-Ptr.
004810      if       WS-Ty-Idx < CD-Parm-Dedup-Mrg-Cnt
004820               string ", " delimited by size
004830                            into WS-Lc-Text
004840                            with pointer WS-Col-List-Ptr
004850      end-if.
004860  BD016-Exit.
004870      exit.
004880*
004890  BE010-Write-Footer.
004900********************
004910      move     WS-Line-Rule         to CD-Report-Line.
004920      write    CD-Report-Line.
004930      move     spaces               to WS-Line-Title.
004940      move     "*** END OF CONTACT DATA NORMALIZATION REPORT ***"
004950                                    to WS-Lt-Text.
004960      move     WS-Line-Title        to CD-Report-Line.
004970      write    CD-Report-Line.
004980      if       WS-CD-Rpt-Status not = "00"
004990               display CD102
005000      end-if.
005010  BE010-Exit.
005020      exit.
005030*
