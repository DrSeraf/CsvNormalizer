000100********************************************
000110*                                          *
000120*  Record Definition For CD Dedup File     *
000130*     Uses Cddupe-Key as key               *
000140********************************************
000150*  File size 222 bytes.
000160*
000170* THESE FIELD DEFINITIONS MAY NEED CHANGING
000180*
000190* 16/01/26 cjb - Created, modelled on the PY check record - a
000200*                keyed work file holding one retained row per key
000210*                plus its arrival order for the end-of-run export.
000220* 25/01/26 cjb - Widened Cddupe-Key from 20 to 40 to take the
000230*                full Email field when Email is the dedup key.
000240*
000250 01  CD-Dedup-Record.
000260     03  Cddupe-Key            pic x(40).
000270*       trimmed value of whichever column Cd-Parm-Dedup-Key-Name
000280*       names - Email for this profile.
000290     03  Cddupe-Arrival-Seq    pic 9(9) comp.
000300*       order the key was first seen in, used to re-export the
000310*       store in first-appearance order at end of job.
000320     03  Cddupe-Data           pic x(173).
000330*       CD-Data-Record image of the retained (and merged) row.
000340*
000350 01  CD-Dedup-Alt-Record redefines CD-Dedup-Record.
000360     03  filler                pic x(40).
000370     03  Cddupe-Alt-Seq-Key    pic 9(9) comp.
000380     03  filler                pic x(173).
000390*       alternate-key view for the arrival-order re-read at
000400*       end-of-job export - see cd010 paragraph AC010.
000410*
000420 01  CD-Dedup-Col-View redefines CD-Dedup-Record.
000430     03  filler                pic x(40).
000440     03  filler                pic 9(9) comp.
000450     03  Cddupe-Email          pic x(40).
000460     03  Cddupe-Phone          pic x(20).
000470     03  Cddupe-Phone-Pfx      pic x(6).
000480     03  Cddupe-Birthdate      pic x(12).
000490     03  Cddupe-Ip-Address     pic x(15).
000500     03  Cddupe-Lastname       pic x(20).
000510     03  Cddupe-Firstname      pic x(20).
000520     03  Cddupe-Middlename     pic x(20).
000530     03  filler                pic x(20).
000540*       10/03/26 cjb - Column view of Cddupe-Data, laid out the
000550*                      same as CD-Data-Record in cdrecd.cob, so
000560*                      cd010's dedup merge can reach Phone,
000570*                      Lastname and Firstname by name instead of
000580*                      hand counted columns into the Cddupe-Data
000590*                      filler - those columns were landing on
000600*                      the wrong bytes.
000610*
