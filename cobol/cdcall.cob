000100********************************************
000110*  Working Storage / Linkage For The Run   *
000120*   Summary Passed cd010 -> cd020          *
000130********************************************
000140* Same idea as WS-Calling-Data on the PY side - a small fixed
000150* block of housekeeping data handed from the driving program to
000160* the program it calls, rather than reopening files twice.
000170*
000180* 18/01/26 cjb - Created.
000190* 27/01/26 cjb - Added Cdcall-Rows-Total, missed off first cut.
000200*
000210 01  CD-Calling-Data.
000220     03  Cdcall-Input-Name     pic x(48).
000230     03  Cdcall-Output-Name    pic x(48).
000240     03  Cdcall-Report-Name    pic x(48).
000250     03  Cdcall-Rows-Total     pic 9(9) comp.
000260     03  Cdcall-Filter-Enabled pic x.
000270     03  Cdcall-Filter-Removed pic 9(9) comp.
000280     03  Cdcall-Dedup-Enabled  pic x.
000290     03  Cdcall-Dedup-Removed  pic 9(9) comp.
000300     03  Cdcall-Term-Code      pic 99.
000310*
